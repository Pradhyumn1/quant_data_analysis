000100*****************************************************************
000200* NFOPARS  -  PARSED-TICKER WORK RECORD
000300*
000400* COPY MEMBER.  HOLDS THE DECOMPOSED FORM OF ONE CONTRACT
000500* TICKER AS PRODUCED BY THE TICKPARSE SECTION (500-SERIES,
000600* NFOPIVOT).  ONE OF THESE IS BUILT PER DISTINCT TICKER FOUND
000700* DURING 320-PARSE-DISTINCT-TICKERS AND CARRIED INTO THE
000800* CONTRACT-COLUMN TABLE (NFOWORK).
000900*
001000* CHANGE LOG
001100*   2017-11-09 KSR  REQ 42710  ORIGINAL - SPLIT OUT OF THE OLD
001200*                              ONE-FIELD TICKER-PARSE SCRATCH
001300*                              AREA SO THE FUTURES/OPTIONS
001400*                              RESULT COULD BE TABLE-DRIVEN.
001500*   2018-02-14 KSR  REQ 42844  ADDED TKP-INSTRUMENT (OPTION VS
001600*                              FUTURE) - PIVOTSYM NEEDED IT TO
001700*                              ORDER FUTURES COLUMNS LAST.
001800*   2020-07-06 AMJ  REQ 43808  ADDED TKP-PARSE-OK SWITCH SO
001900*                              CALLERS NO LONGER TEST SPACES
002000*                              ON TKP-SYMBOL TO DETECT FAILURE.
002100*****************************************************************
002200*
002300 01  TKP-PARSED-TICKER.
002400     05  TKP-SYMBOL                  PIC X(12).
002500     05  TKP-EXPIRY                  PIC X(07).
002600     05  TKP-STRIKE                  PIC 9(07).
002700     05  TKP-OPT-TYPE                PIC X(03).
002800     05  TKP-INSTRUMENT              PIC X(06).
002900     05  TKP-PARSE-OK                PIC X(01) VALUE "N".
003000         88  TKP-PARSED-OKAY                   VALUE "Y".
003100         88  TKP-PARSE-FAILED                  VALUE "N".
003200     05  FILLER                      PIC X(06).
