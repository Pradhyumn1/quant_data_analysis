000100*****************************************************************
000200* NFOSYML  -  CONFIGURED NIFTY-50 SYMBOL TABLE (DECLARATION)
000300*
000400* COPY MEMBER.  TABLE ITSELF IS DECLARED HERE; IT IS LOADED IN
000500* FIXED CONFIGURED ORDER BY PARAGRAPH 005-LOAD-SYMBOL-TABLE IN
000600* NFOPIVOT (SEE THE 50 MOVE STATEMENTS THERE) RATHER THAN BY
000700* VALUE CLAUSE, SO THE LIST CAN BE RE-SEQUENCED BY THE OPERATOR
000800* GROUP WITHOUT A RECOMPILE OF THIS MEMBER.
000900*
001000* CHANGE LOG
001100*   2017-11-09 KSR  REQ 42710  ORIGINAL - 50 CONSTITUENTS OF THE
001200*                              INDEX AS CONFIGURED AT GO-LIVE.
001300*   2022-03-28 AMJ  REQ 44410  WIDENED NFO-SYMBOL TO X(12) -
001400*                              BAJAJ-AUTO WAS TRUNCATING AT 10.
001500*****************************************************************
001600*
001700 01  NFO-SYMBOL-TABLE.
001800     05  NFO-SYMBOL-ENTRY OCCURS 50 TIMES
001900                           INDEXED BY NFO-SYM-IX.
002000         10  NFO-SYMBOL              PIC X(12).
002100     05  FILLER                      PIC X(04).
002200*
002300 01  NFO-SYMBOL-COUNT                PIC 9(02) VALUE 50.
