000100*****************************************************************
000200* NFOPIVOT - NIFTY-50 DERIVATIVES MINUTE-BAR PIVOT BATCH
000300*
000400* PROGRAM-ID.    NFOPIVOT.
000500* AUTHOR.        G D NAIR.
000600* INSTALLATION.  MARKETWATCH DATA SERVICES - F&O ANALYTICS GRP.
000700* DATE-WRITTEN.  03/16/87.
000800* DATE-COMPILED.
000900* SECURITY.      UNCLASSIFIED - INTERNAL ANALYTICS USE ONLY.
001000*
001100* PURPOSE.  DAILY BATCH THAT REPROCESSES ONE TRADING DAY OF NSE
001200* FUTURES & OPTIONS MINUTE-BAR DATA.  FOR EACH OF THE 50
001300* CONFIGURED NIFTY INDEX CONSTITUENTS IT FILTERS THE MASTER
001400* FEED TO THAT SYMBOL'S CONTRACTS, PARSES EACH CONTRACT TICKER
001500* AND PIVOTS THE LONG-FORMAT BARS INTO A WIDE, ONE-ROW-PER-
001600* MINUTE TABLE WRITTEN TO A PER-SYMBOL OUTPUT FILE.  A RUN
001700* SUMMARY REPORTS HOW MANY SYMBOLS SUCCEEDED.
001800*
001900* CHANGE LOG
002000*   1987-03-16 GDN  REQ 08840  ORIGINAL PROGRAM - END-OF-DAY
002100*                              BHAVCOPY BATCH, ONE RUN PER CLOSE,
002200*                              CARD-IMAGE FEED FROM THE EXCHANGE.
002300*   1991-07-22 GDN  REQ 11406  ADDED OPEN-INTEREST COLUMN PER
002400*                              THAT YEAR'S NSE F&O CIRCULAR.
002500*  *1999-01-18 GDN  REQ 16630  Y2K REMEDIATION - 2-DIGIT YEAR
002600*                              FIELDS WIDENED TO 4 DIGITS
002700*                              THROUGHOUT THE MASTER RECORD.
002800*   2017-11-09 KSR  REQ 42710  REWRITTEN FOR THE NEW MINUTE-BAR
002900*                              FEED - REPLACES THE DESK'S
003000*                              SPREADSHEET MACRO USED THROUGH
003100*                              OCT 2017 EXPIRY.
003200*   2018-02-14 KSR  REQ 42844  FUTURES COLUMNS NOW SORT AFTER
003300*                              ALL OPTION COLUMNS (WERE MIXED
003400*                              IN BY STRIKE BEFORE).
003500*   2018-09-19 KSR  REQ 43012  CONTRACT TABLE BOUND RAISED, SEE
003600*                              NFOWORK CHANGE LOG.
003700*   2019-04-02 KSR  REQ 43301  RUN-SUMMARY-COUNTERS MOVED INTO
003800*                              NFOMSTR COPY MEMBER.
003900*   2019-11-26 KSR  REQ 43588  CENTURY CHECK ADDED TO
004000*                              020-LOAD-FILE-DATE AFTER AN
004100*                              EXPIRY-MONTH TICKET CAME IN
004200*                              DATED 00 INSTEAD OF 2000.
004300*   2020-07-06 AMJ  REQ 43808  TICKPARSE MOVED TO A SEPARATE
004400*                              SECTION WITH ITS OWN PARSE-OK
004500*                              SWITCH (SEE NFOPARS).
004600*   2021-02-08 AMJ  REQ 44150  CONTRACT SORT NOW USES THE
004700*                              PACKED SORT-KEY GROUP INSTEAD OF
004800*                              FOUR SEPARATE IF-TESTS.
004900*   2021-08-25 AMJ  REQ 44117  FAILED-LIST WIDTH CONFIRMED - NO
005000*                              CODE CHANGE, LOG ENTRY ONLY.
005100*   2022-03-28 AMJ  REQ 44410  NFO-SYMBOL WIDENED, SEE NFOSYML.
005200*   2022-11-02 AMJ  REQ 44622  MATCH TABLE BOUND RAISED TO
005300*                              24000, SEE NFOWORK CHANGE LOG.
005400*   2024-06-17 PTR  REQ 45290  ADDED 540-TRY-MONTH-FUTURES-FORM
005500*                              AND THE FUTBUCKT SECTION FOR THE
005600*                              OLD-STYLE MONTH-NAME FUTURES
005700*                              TICKERS STILL SEEN ON A FEW
005800*                              ILLIQUID CONTRACTS.
005900*   2025-02-11 PTR  REQ 45714  315-CONVERT-PRICE WAS LEFT-
006000*                              JUSTIFYING THE PRICE DIGITS
006100*                              INSTEAD OF DECIMAL-ALIGNING THEM -
006200*                              EVERY OPEN/HIGH/LOW/CLOSE CAME OUT
006300*                              SEVEN ORDERS OF MAGNITUDE WRONG.
006400*                              ALSO FIXED THE SAME LEFT-
006500*                              JUSTIFICATION FAULT IN THE VOLUME
006600*                              AND OPEN-INTEREST CONVERSION.
006700*   2026-01-09 VNK  REQ 46035  BACKED OUT 540-TRY-MONTH-FUTURES-
006800*                              FORM (REQ 45290) - THE EXCHANGE
006900*                              CONFIRMS NO ILLIQUID CONTRACT EVER
007000*                              TRADES UNDER THE OLD MONTH-NAME
007100*                              PLUS FUT TICKER SHAPE, AND THOSE
007200*                              ROWS WERE BEING PULLED INTO THE
007300*                              WIDE FILE AS FUTURES WHEN THEY
007400*                              SHOULD HAVE LANDED ON THE FAILED-
007500*                              TICKER LIST LIKE ANY OTHER
007600*                              UNRECOGNIZED SYMBOL.  TICKPARSE
007700*                              NOW STOPS AT THE TWO DOCUMENTED
007800*                              FORMS.  700-FUTBUCKT-SECTION IS
007900*                              LEFT IN PLACE, UNCALLED, IN CASE
008000*                              THE DESK BRINGS THE MONTH-NAME
008100*                              FORM BACK.
008200*   2026-02-03 VNK  REQ 46038  035-PROCESS-ONE-SYMBOL WAS COMPUTING
008300*                              ROWS FOUND, FUTURES/OPTIONS COUNTS,
008400*                              TIMESTAMP COUNT AND CONTRACT COUNT
008500*                              BUT ONLY EVER LOGGING THE DENSITY
008600*                              FIGURE - THE DESK HAD NO WAY TO SEE
008700*                              THE OTHER PER-SYMBOL FACTS WITHOUT
008800*                              A DEBUGGER.  BOTH BRANCHES NOW LOG
008900*                              THE FULL SET.  ALSO REBUILT
009000*                              041-PRINT-FAILED-SYMBOLS TO WRITE
009100*                              ONE COMMA-SEPARATED FAILED-SYMBOL
009200*                              LIST (WRAPPING ONTO CONTINUATION
009300*                              LINES PAST 100 BYTES) INSTEAD OF ONE
009400*                              LOG LINE PER FAILED SYMBOL.
009500*****************************************************************
009600*
009700 IDENTIFICATION DIVISION.
009800 PROGRAM-ID.    NFOPIVOT.
009900 AUTHOR.        G D NAIR.
010000 INSTALLATION.  MARKETWATCH DATA SERVICES.
010100 DATE-WRITTEN.  03/16/87.
010200 DATE-COMPILED.
010300 SECURITY.      UNCLASSIFIED - INTERNAL ANALYTICS USE ONLY.
010400*
010500 ENVIRONMENT DIVISION.
010600 CONFIGURATION SECTION.
010700 SPECIAL-NAMES.
010800     C01 IS TOP-OF-FORM
010900     CLASS NFO-UPPER-CLASS     IS "A" THRU "Z"
011000     CLASS NFO-DIGIT-CLASS     IS "0" THRU "9"
011100     CLASS NFO-SYMBOL-CLASS    IS "A" THRU "Z" "&" "-"
011200     UPSI-0 ON STATUS IS NFO-TRACE-ON
011300            OFF STATUS IS NFO-TRACE-OFF.
011400*
011500 INPUT-OUTPUT SECTION.
011600 FILE-CONTROL.
011700     SELECT MASTER-FILE ASSIGN TO MASTIN
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS WS-MASTER-STATUS.
012000*
012100     SELECT WIDE-FILE ASSIGN TO WS-WIDE-FILE-NAME
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS WS-WIDE-STATUS.
012400*
012500     SELECT RUN-LOG ASSIGN TO NFOLOG
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS WS-LOG-STATUS.
012800*
012900* NFOPIVJ
013000* //NFOPIVJ  JOB 1,NOTIFY=&SYSUID
013100* //***************************************************/
013200* //COBRUN  EXEC IGYWCL
013300* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(NFOPIVOT),DISP=SHR
013400* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(NFOPIVOT),DISP=SHR
013500* //***************************************************/
013600* // IF RC = 0 THEN
013700* //***************************************************/
013800* //RUN     EXEC PGM=NFOPIVOT
013900* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
014000* //MASTIN    DD DSN=MKTWATCH.NFO.MASTER(+0),DISP=SHR
014100* //NFOLOG    DD SYSOUT=*,OUTLIM=15000
014200* //CEEDUMP   DD DUMMY
014300* //SYSUDUMP  DD DUMMY
014400* //***************************************************/
014500* // ELSE
014600* // ENDIF
014700*
014800 DATA DIVISION.
014900 FILE SECTION.
015000 FD  MASTER-FILE RECORD CONTAINS 2 TO 256 CHARACTERS.
015100 01  MASTER-IN-REC                   PIC X(256).
015200*
015300 FD  WIDE-FILE RECORD CONTAINS 2 TO 4000 CHARACTERS.
015400 01  WIDE-OUT-REC                    PIC X(4000).
015500*
015600 FD  RUN-LOG RECORD CONTAINS 2 TO 132 CHARACTERS.
015700 01  LOG-REC                         PIC X(132).
015800*
015900 WORKING-STORAGE SECTION.
016000*
016100*    STANDALONE SCALAR ITEMS - MUST PRECEDE THE COPY-BOOK 01-
016200*    LEVEL RECORDS BELOW PER THE 77-LEVEL PLACEMENT RULE.
016300*
016400 77  WS-TODAY-DATE                   PIC 9(08).
016500 77  WS-TODAY-TIME                   PIC 9(08).
016600 77  WS-BUILD-SORT-KEY               PIC X(14) VALUE SPACES.
016700 77  WS-BUILD-POINTER                PIC 9(04) COMP VALUE 1.
016800 77  WS-CONTRACT-IX-SAVE             PIC 9(03) COMP VALUE ZERO.
016900 77  WS-ROW-IX-SAVE                  PIC 9(03) COMP VALUE ZERO.
017000 77  WS-DENOM                        PIC 9(07) COMP VALUE ZERO.
017100 77  WS-NUMER                        PIC 9(07) COMP VALUE ZERO.
017200*
017300     COPY NFOMSTR.
017400     COPY NFOPARS.
017500     COPY NFOSYML.
017600     COPY NFOWORK.
017700*
017800*    FILE-STATUS RECEIVING FIELDS FOR THE THREE FILES THIS PROGRAM
017900*    OPENS - SEE 010-OPEN-MASTER-FILE FOR THE ONE STATUS THAT ACTUALLY
018000*    GETS TESTED.
018100*
018200 01  WS-FILE-STATUSES.
018300     05  WS-MASTER-STATUS            PIC X(02) VALUE SPACES.
018400         88  WS-MASTER-OK                      VALUE "00".
018500         88  WS-MASTER-EOF                      VALUE "10".
018600     05  WS-WIDE-STATUS              PIC X(02) VALUE SPACES.
018700     05  WS-LOG-STATUS               PIC X(02) VALUE SPACES.
018800     05  FILLER                      PIC X(04).
018900*
019000*    88-LEVEL CONDITION SWITCHES USED ACROSS THE FILTER/PARSE/MATCH
019100*    PARAGRAPHS BELOW.
019200*
019300 01  WS-SWITCHES.
019400     05  WS-HEADER-SEEN              PIC X(01) VALUE "N".
019500         88  WS-HEADER-ALREADY-SEEN            VALUE "Y".
019600     05  WS-PARSE-FAILED-SW          PIC X(01) VALUE "N".
019700         88  WS-PARSE-DID-FAIL                 VALUE "Y".
019800     05  WS-DISTINCT-SW              PIC X(01) VALUE "N".
019900         88  WS-TICKER-IS-DISTINCT              VALUE "Y".
020000     05  FILLER                      PIC X(04).
020100*
020200* THE LOG-REC LINE COUNT BELOW REDEFINES THE SAME STORAGE AS A
020300* SINGLE COMP COUNTER SO THE OLD 132-BYTE WS-LOG-LINES-GROUP
020400* NAME FROM THE PRE-42710 SPREADSHEET-REPLACEMENT PROTOTYPE
020500* CAN STILL BE COPY-COMPILED BY THE NIGHTLY AUDIT JOB.
020600*
020700 01  WS-LOG-LINES-GROUP.
020800     05  WS-LOG-LINE-COUNT           PIC 9(05) COMP VALUE ZERO.
020900     05  FILLER                      PIC X(04).
021000*
021100 01  WS-LOG-LINES-TEXT REDEFINES WS-LOG-LINES-GROUP
021200                       PIC X(09).
021300*
021400*    THE SYMBOL CURRENTLY BEING PIVOTED AND ITS TRUE (UNPADDED)
021500*    LENGTH - SET ONCE PER PASS BY 036-TRIM-CURRENT-SYMBOL.
021600*
021700 01  WS-SYMBOL-FIELDS.
021800     05  WS-CURRENT-SYMBOL           PIC X(12).
021900     05  WS-CURRENT-SYMBOL-LEN       PIC 9(02) COMP VALUE ZERO.
022000     05  WS-SYM-IX                   PIC 9(02) COMP VALUE ZERO.
022100     05  FILLER                      PIC X(04).
022200*
022300*    GENERAL-PURPOSE SUBSCRIPTS AND SCAN RESULTS SHARED ACROSS THE
022400*    300 AND 500 SERIES PARAGRAPHS - NONE OF THEM CARRY A VALUE
022500*    BETWEEN SECTIONS, SO REUSING THE NAMES IS SAFE.
022600*
022700 01  WS-SCAN-COUNTERS.
022800     05  WS-I                        PIC 9(05) COMP VALUE ZERO.
022900     05  WS-J                        PIC 9(05) COMP VALUE ZERO.
023000     05  WS-K                        PIC 9(05) COMP VALUE ZERO.
023100     05  WS-CAND-LEN                 PIC 9(02) COMP VALUE ZERO.
023200     05  WS-TICKER-TRIM-LEN          PIC 9(02) COMP VALUE ZERO.
023300     05  WS-LAST-HYPHEN-POS          PIC 9(02) COMP VALUE ZERO.
023400     05  WS-REMAIN-LEN               PIC 9(02) COMP VALUE ZERO.
023500     05  WS-STRIKE-LEN               PIC 9(02) COMP VALUE ZERO.
023600     05  WS-MATCH-FOUND-IX           PIC 9(05) COMP VALUE ZERO.
023700     05  FILLER                      PIC X(06).
023800*
023900*    RAW, TRIMMED, AND REMAINDER VIEWS OF THE TICKER CURRENTLY BEING
024000*    DECOMPOSED BY TICKPARSE.
024100*
024200 01  WS-TICKER-WORK.
024300     05  WS-TICKER-IN                PIC X(32).
024400     05  WS-TICKER-TRIMMED           PIC X(32).
024500     05  WS-REMAINDER                PIC X(32).
024600     05  FILLER                      PIC X(04).
024700*
024800*    ALTERNATE CHARACTER-ARRAY VIEW OF THE REMAINDER, USED BY
024900*    530/540 TO TEST INDIVIDUAL POSITIONS (DIGIT/LETTER) OF THE
025000*    EXPIRY TOKEN WITHOUT A FRESH REFERENCE MODIFICATION EACH
025100*    TIME.
025200*
025300 01  WS-REMAINDER-SCAN REDEFINES WS-REMAINDER.
025400     05  WS-REMAINDER-CHAR OCCURS 32 TIMES PIC X(01).
025500*
025600*    THE THREE-LETTER MONTH TOKEN PULLED OUT OF AN EXPIRY STRING AND
025700*    THE FUT_I/II/III RESULT 700-FUTBUCKT-SECTION CLASSIFIES IT INTO.
025800*
025900 01  WS-MONTH-WORK.
026000     05  WS-MONTH-TOKEN              PIC X(03) VALUE SPACES.
026100     05  WS-FUT-BUCKET-RESULT        PIC X(07) VALUE SPACES.
026200     05  WS-FILE-MONTH-NUM           PIC 9(02) COMP VALUE ZERO.
026300     05  WS-NEAR-MONTH-NUM           PIC 9(02) COMP VALUE ZERO.
026400     05  WS-MID-MONTH-NUM            PIC 9(02) COMP VALUE ZERO.
026500     05  WS-FAR-MONTH-NUM            PIC 9(02) COMP VALUE ZERO.
026600     05  FILLER                      PIC X(04).
026700*
026800*    LOADED ONCE AT START-UP BY 007-LOAD-MONTH-NAME-TABLE.
026900*
027000 01  WS-MONTH-NAME-TABLE.
027100     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
027200                             INDEXED BY WS-MONTH-IX.
027300         10  WS-MONTH-NAME           PIC X(03).
027400*
027500*    DD/MM/YYYY COMPONENTS OF THE FIRST MASTER RECORD'S DATE FIELD,
027600*    USED BY 020-LOAD-FILE-DATE TO BUILD THE DASHED FILE DATE.
027700*
027800 01  WS-DATE-WORK.
027900     05  WS-DATE-DD                  PIC X(02).
028000     05  WS-DATE-MM                  PIC X(02).
028100     05  WS-DATE-YYYY                PIC X(04).
028200     05  FILLER                      PIC X(04).
028300*
028400*    SCRATCH FIELDS FOR 315-CONVERT-PRICE'S DECIMAL-POINT-STRIPPING
028500*    CONVERSION (REQ 45714).
028600*
028700 01  WS-PRICE-CONV-WORK.
028800     05  WS-PRICE-TEXT               PIC X(10) VALUE SPACES.
028900     05  WS-PRICE-INT-PART           PIC X(08) VALUE SPACES.
029000     05  WS-PRICE-FRAC               PIC X(02) VALUE SPACES.
029100     05  WS-PRICE-DIGITS             PIC 9(09) VALUE ZERO.
029200     05  WS-PRICE-INT-LEN            PIC 9(02) COMP VALUE ZERO.
029300     05  WS-PRICE-FRAC-LEN           PIC 9(02) COMP VALUE ZERO.
029400     05  FILLER                      PIC X(04).
029500*
029600*    RAW COMMA-DELIMITED TEXT FOR THE SIX PRICE/VOLUME FIELDS BEFORE
029700*    313-UNSTRING-FULL-RECORD CONVERTS EACH ONE.
029800*
029900 01  WS-UNSTRING-TEXT-WORK.
030000     05  WS-U-OPEN-TXT               PIC X(10) VALUE SPACES.
030100     05  WS-U-HIGH-TXT               PIC X(10) VALUE SPACES.
030200     05  WS-U-LOW-TXT                PIC X(10) VALUE SPACES.
030300     05  WS-U-CLOSE-TXT              PIC X(10) VALUE SPACES.
030400     05  WS-U-VOLUME-TXT             PIC X(12) VALUE SPACES.
030500     05  WS-U-OPEN-INT-TXT           PIC X(12) VALUE SPACES.
030600     05  FILLER                      PIC X(04).
030700*
030800*    SCRATCH FIELDS FOR 316-RIGHT-JUSTIFY-INT-TEXT'S VOLUME AND
030900*    OPEN-INTEREST CONVERSION.
031000*
031100 01  WS-INT-CONV-WORK.
031200     05  WS-INT-TEXT                 PIC X(12) VALUE SPACES.
031300     05  WS-INT-LEN                  PIC 9(02) COMP VALUE ZERO.
031400     05  WS-INT-EDIT                 PIC 9(12) VALUE ZERO.
031500     05  FILLER                      PIC X(02).
031600*
031700*    SCRATCH FIELDS FOR 325-BUILD-OPTION-PREFIX'S NO-LEADING-ZEROS
031800*    STRIKE EDIT.
031900*
032000 01  WS-STRIKE-EDIT-WORK.
032100     05  WS-STRIKE-EDITED            PIC Z(06)9.
032200     05  WS-STRIKE-COMPACT           PIC X(07) VALUE SPACES.
032300     05  FILLER                      PIC X(02).
032400*
032500*    EDITED VIEW OF ONE WIDE-TABLE CELL VALUE FOR
032600*    374-APPEND-ONE-CELL-GROUP.
032700*
032800 01  WS-CELL-EDIT-WORK.
032900     05  WS-CELL-EDITED              PIC Z(10)9.99-.
033000     05  FILLER                      PIC X(02).
033100*
033200*    EDITED VIEW OF PVT-DENSITY-PCT FOR THE PER-SYMBOL RUN-LOG LINE.
033300*
033400 01  WS-DENSITY-EDIT-WORK.
033500     05  WS-DENSITY-EDIT             PIC ZZ9.9.
033600     05  FILLER                      PIC X(04).
033700*
033800*    ZONED-DECIMAL VIEWS OF THE COMP COUNTERS 035-PROCESS-ONE-
033900*    SYMBOL LOGS PER SYMBOL (REQ 46038) - STRING CANNOT TAKE A
034000*    COMP FIELD'S DIGITS DIRECTLY, SO EACH COUNTER IS MOVED HERE
034100*    FIRST, THE SAME WAY WS-DENSITY-EDIT ALREADY HANDLES
034200*    PVT-DENSITY-PCT ABOVE.
034300*
034400 01  WS-RUN-REPORT-EDIT-WORK.
034500     05  WS-ROWS-FOUND-EDIT         PIC 9(05).
034600     05  WS-FUTURE-COUNT-EDIT       PIC 9(03).
034700     05  WS-OPTION-COUNT-EDIT       PIC 9(03).
034800     05  WS-TIMESTAMP-COUNT-EDIT    PIC 9(03).
034900     05  WS-CONTRACT-COUNT-EDIT     PIC 9(03).
035000     05  FILLER                     PIC X(04).
035100*
035200*    BUILD AREA FOR 041-PRINT-FAILED-SYMBOLS' SINGLE COMMA-
035300*    SEPARATED FAILED-SYMBOL LIST (REQ 46038) - SIZED FOR THE
035400*    WORST CASE OF ALL 50 CONFIGURED SYMBOLS FAILING, PIC X(12)
035500*    EACH PLUS A COMMA, WRITTEN OUT IN 100-BYTE CONTINUATION
035600*    CHUNKS SINCE RUN-LOG'S PRINT LINE IS ONLY 132 BYTES WIDE.
035700*
035800 01  WS-FAILED-LIST-WORK.
035900     05  WS-FAILED-LIST-TEXT        PIC X(700) VALUE SPACES.
036000     05  WS-FAILED-LIST-LEN         PIC 9(03) COMP VALUE ZERO.
036100     05  WS-FAILED-LIST-POS         PIC 9(03) COMP VALUE ZERO.
036200     05  WS-FAILED-LIST-CHUNK-LEN   PIC 9(03) COMP VALUE ZERO.
036300     05  FILLER                     PIC X(04).
036400*
036500* WS-BUILD-SORT-KEY, WS-BUILD-POINTER, WS-CONTRACT-IX-SAVE,
036600* WS-ROW-IX-SAVE, WS-TODAY-DATE, WS-TODAY-TIME, WS-DENOM AND
036700* WS-NUMER ARE NOW DECLARED AS 77-LEVEL ITEMS AT THE TOP OF
036800* WORKING-STORAGE (REQ 45714).
036900*
037000*
037100*****************************************************************
037200*                  PROCEDURE DIVISION                          *
037300*****************************************************************
037400*
037500 PROCEDURE DIVISION.
037600*
037700 000-MAIN-LINE SECTION.
037800*    DRIVES THE WHOLE RUN - LOAD THE CONFIGURED SYMBOL LIST AND THE
037900*    MONTH-NAME TABLE, OPEN THE MASTER FILE AND PICK UP THE FILE DATE,
038000*    THEN PIVOT EACH CONFIGURED SYMBOL IN TURN BEFORE SUMMARIZING.
038100*
038200 000-START.
038300     PERFORM 001-OPEN-RUN-LOG
038400     PERFORM 005-LOAD-SYMBOL-TABLE
038500     PERFORM 007-LOAD-MONTH-NAME-TABLE
038600     PERFORM 010-OPEN-MASTER-FILE
038700     PERFORM 020-LOAD-FILE-DATE
038800     PERFORM 030-PROCESS-ALL-SYMBOLS
038900     PERFORM 040-PRINT-RUN-SUMMARY
039000     PERFORM 045-CLOSE-RUN-LOG
039100     STOP RUN.
039200*
039300 001-OPEN-RUN-LOG.
039400     ACCEPT WS-TODAY-DATE FROM DATE
039500     ACCEPT WS-TODAY-TIME FROM TIME
039600     OPEN OUTPUT RUN-LOG
039700     MOVE "NFOPIVOT - NIFTY-50 MINUTE-BAR PIVOT - STARTING"
039800         TO LOG-REC
039900     WRITE LOG-REC.
040000*
040100 005-LOAD-SYMBOL-TABLE.
040200*    FIXED CONFIGURED ORDER - DO NOT RE-SEQUENCE WITHOUT A
040300*    CHANGE TICKET, DOWNSTREAM REPORTS KEY OFF THIS ORDER.
040400*    ENTRIES 1-10 - BANKING/FINANCE/FMCG HEAVYWEIGHTS.
040500     MOVE "RELIANCE"     TO NFO-SYMBOL(1)
040600     MOVE "TCS"          TO NFO-SYMBOL(2)
040700     MOVE "HDFCBANK"     TO NFO-SYMBOL(3)
040800     MOVE "INFY"         TO NFO-SYMBOL(4)
040900     MOVE "ICICIBANK"    TO NFO-SYMBOL(5)
041000     MOVE "HINDUNILVR"   TO NFO-SYMBOL(6)
041100     MOVE "ITC"          TO NFO-SYMBOL(7)
041200     MOVE "SBIN"         TO NFO-SYMBOL(8)
041300     MOVE "BHARTIARTL"   TO NFO-SYMBOL(9)
041400     MOVE "KOTAKBANK"    TO NFO-SYMBOL(10)
041500*    ENTRIES 11-20 - CAPITAL GOODS, FINANCE, CONSUMER AND PHARMA.
041600     MOVE "LT"           TO NFO-SYMBOL(11)
041700     MOVE "AXISBANK"     TO NFO-SYMBOL(12)
041800     MOVE "BAJFINANCE"   TO NFO-SYMBOL(13)
041900     MOVE "ASIANPAINT"   TO NFO-SYMBOL(14)
042000     MOVE "MARUTI"       TO NFO-SYMBOL(15)
042100     MOVE "SUNPHARMA"    TO NFO-SYMBOL(16)
042200     MOVE "TITAN"        TO NFO-SYMBOL(17)
042300     MOVE "ULTRACEMCO"   TO NFO-SYMBOL(18)
042400     MOVE "NESTLEIND"    TO NFO-SYMBOL(19)
042500     MOVE "WIPRO"        TO NFO-SYMBOL(20)
042600*    ENTRIES 21-30 - ENERGY, PSU, METALS AND AUTO.
042700     MOVE "ONGC"         TO NFO-SYMBOL(21)
042800     MOVE "NTPC"         TO NFO-SYMBOL(22)
042900     MOVE "POWERGRID"    TO NFO-SYMBOL(23)
043000     MOVE "M&M"          TO NFO-SYMBOL(24)
043100     MOVE "TATAMOTORS"   TO NFO-SYMBOL(25)
043200     MOVE "TATASTEEL"    TO NFO-SYMBOL(26)
043300     MOVE "JSWSTEEL"     TO NFO-SYMBOL(27)
043400     MOVE "ADANIENT"     TO NFO-SYMBOL(28)
043500     MOVE "ADANIPORTS"   TO NFO-SYMBOL(29)
043600     MOVE "COALINDIA"    TO NFO-SYMBOL(30)
043700*    ENTRIES 31-40 - IT, FINANCE AND PHARMA.
043800     MOVE "HCLTECH"      TO NFO-SYMBOL(31)
043900     MOVE "TECHM"        TO NFO-SYMBOL(32)
044000     MOVE "BAJAJFINSV"   TO NFO-SYMBOL(33)
044100     MOVE "DRREDDY"      TO NFO-SYMBOL(34)
044200     MOVE "CIPLA"        TO NFO-SYMBOL(35)
044300     MOVE "DIVISLAB"     TO NFO-SYMBOL(36)
044400     MOVE "EICHERMOT"    TO NFO-SYMBOL(37)
044500     MOVE "GRASIM"       TO NFO-SYMBOL(38)
044600     MOVE "HEROMOTOCO"   TO NFO-SYMBOL(39)
044700     MOVE "HINDALCO"     TO NFO-SYMBOL(40)
044800*    ENTRIES 41-50 - FINANCE, ENERGY, HEALTHCARE AND CEMENT.
044900     MOVE "INDUSINDBK"   TO NFO-SYMBOL(41)
045000     MOVE "BPCL"         TO NFO-SYMBOL(42)
045100     MOVE "BRITANNIA"    TO NFO-SYMBOL(43)
045200     MOVE "APOLLOHOSP"   TO NFO-SYMBOL(44)
045300     MOVE "SBILIFE"      TO NFO-SYMBOL(45)
045400     MOVE "HDFCLIFE"     TO NFO-SYMBOL(46)
045500     MOVE "UPL"          TO NFO-SYMBOL(47)
045600     MOVE "SHREECEM"     TO NFO-SYMBOL(48)
045700     MOVE "BAJAJ-AUTO"   TO NFO-SYMBOL(49)
045800     MOVE "TATACONSUM"   TO NFO-SYMBOL(50).
045900*
046000*    THREE-LETTER MONTH ABBREVIATIONS, SUBSCRIPTED 1-12, USED BY
046100*    720-CLASSIFY-BUCKET TO MATCH AGAINST AN EXPIRY'S MONTH TOKEN.
046200*
046300 007-LOAD-MONTH-NAME-TABLE.
046400     MOVE "JAN" TO WS-MONTH-NAME(1)
046500     MOVE "FEB" TO WS-MONTH-NAME(2)
046600     MOVE "MAR" TO WS-MONTH-NAME(3)
046700     MOVE "APR" TO WS-MONTH-NAME(4)
046800     MOVE "MAY" TO WS-MONTH-NAME(5)
046900     MOVE "JUN" TO WS-MONTH-NAME(6)
047000     MOVE "JUL" TO WS-MONTH-NAME(7)
047100     MOVE "AUG" TO WS-MONTH-NAME(8)
047200     MOVE "SEP" TO WS-MONTH-NAME(9)
047300     MOVE "OCT" TO WS-MONTH-NAME(10)
047400     MOVE "NOV" TO WS-MONTH-NAME(11)
047500     MOVE "DEC" TO WS-MONTH-NAME(12).
047600*
047700*    MASTIN IS THE ONE MINUTE-BAR FEED FOR ALL 50 CONFIGURED SYMBOLS -
047800*    IF IT WON'T OPEN THE RUN CANNOT PRODUCE A SINGLE WIDE FILE, SO
047900*    THIS STOPS THE JOB RATHER THAN LIMPING THROUGH 030-PROCESS-ALL-
048000*    SYMBOLS WITH NOTHING TO READ.
048100*
048200 010-OPEN-MASTER-FILE.
048300     OPEN INPUT MASTER-FILE
048400     IF WS-MASTER-STATUS NOT = "00"
048500         DISPLAY "NFOPIVOT: CANNOT OPEN MASTIN, STATUS "
048600                 WS-MASTER-STATUS
048700         MOVE "NFOPIVOT: CANNOT OPEN MASTIN" TO LOG-REC
048800         WRITE LOG-REC
048900         STOP RUN
049000     END-IF.
049100*
049200*    020-LOAD-FILE-DATE READS PAST THE HEADER ROW AND TAKES THE
049300*    DATE FIELD OF THE FIRST DATA RECORD AS THE FILE DATE, PER
049400*    THE BUSINESS RULE "FILE DATE DERIVES SOLELY FROM THE FIRST
049500*    MASTER RECORD".  THE FILE IS THEN CLOSED; EACH SYMBOL PASS
049600*    REOPENS IT FRESH (SEE 310-FILTER-MASTER-RECORDS).
049700*
049800 020-LOAD-FILE-DATE.
049900*    THE FIRST LINE OF MASTIN IS A HEADER ROW, SO THE SECOND READ
050000*    IS THE FIRST GENUINE DATA RECORD - ITS DATE STANDS FOR THE
050100*    WHOLE RUN, SINCE A SINGLE MINUTE-BAR FEED NEVER SPANS
050200*    CALENDAR DAYS.
050300     READ MASTER-FILE INTO MASTER-IN-REC
050400     READ MASTER-FILE INTO MASTER-IN-REC
050500     UNSTRING MASTER-IN-REC DELIMITED BY ","
050600         INTO MBR-TICKER MBR-DATE MBR-TIME
050700*    MBR-DATE ARRIVES DD-MON-YYYY; RE-STRING IT YYYY-MM-DD FOR
050800*    THE WIDE-FILE NAME AND FOR THE MONTH ARITHMETIC IN 720.
050900     MOVE MBR-DATE(1:2) TO WS-DATE-DD
051000     MOVE MBR-DATE(4:2) TO WS-DATE-MM
051100     MOVE MBR-DATE(7:4) TO WS-DATE-YYYY
051200     STRING WS-DATE-YYYY DELIMITED BY SIZE
051300            "-"          DELIMITED BY SIZE
051400            WS-DATE-MM   DELIMITED BY SIZE
051500            "-"          DELIMITED BY SIZE
051600            WS-DATE-DD   DELIMITED BY SIZE
051700         INTO WS-FILE-DATE-DASH
051800     MOVE ZERO TO WS-FILE-MONTH-NUM
051900     COMPUTE WS-FILE-MONTH-NUM = WS-DATE-MM
052000     CLOSE MASTER-FILE.
052100*
052200*    ONE PASS OF THE MASTER FILE PER CONFIGURED SYMBOL (SEE 310-FILTER-
052300*    MASTER-RECORDS) - 50 SYMBOLS MEANS 50 FULL READS OF MASTIN, BUT
052400*    THE FEED IS SMALL ENOUGH THAT THIS HAS NEVER BEEN WORTH SORTING
052500*    FIRST.
052600*
052700 030-PROCESS-ALL-SYMBOLS.
052800     MOVE ZERO TO RSC-SUCCESS-COUNT RSC-FAILED-COUNT
052900     PERFORM 035-PROCESS-ONE-SYMBOL
053000         VARYING WS-SYM-IX FROM 1 BY 1
053100         UNTIL WS-SYM-IX > NFO-SYMBOL-COUNT.
053200*
053300*    A SYMBOL ONLY EARNS A WIDE FILE WHEN IT HAD AT LEAST ONE
053400*    TIMESTAMP AND ONE PARSEABLE CONTRACT - OTHERWISE IT GOES ON THE
053500*    FAILED LIST FOR 041-PRINT-FAILED-SYMBOLS.
053600*
053700 035-PROCESS-ONE-SYMBOL.
053800*    REQ 46038 - EVERY FACT THE DESK ASKED FOR IN THE PER-SYMBOL
053900*    REPORT IS ALREADY SITTING IN PVT-RUN-COUNTERS/PVT-TIMESTAMP-
054000*    TABLE/PVT-CONTRACT-TABLE BY THE TIME 300-PIVOTSYM-SECTION
054100*    RETURNS - BOTH BRANCHES BELOW NOW LOG ALL OF IT, NOT JUST
054200*    THE ONE FIGURE THAT USED TO MAKE IT INTO THE LOG LINE.
054300     MOVE NFO-SYMBOL(WS-SYM-IX) TO WS-CURRENT-SYMBOL
054400     PERFORM 036-TRIM-CURRENT-SYMBOL
054500     PERFORM 300-PIVOTSYM-SECTION THRU 395-PIVOTSYM-EXIT
054600     MOVE PVT-ROWS-FOUND      TO WS-ROWS-FOUND-EDIT
054700     MOVE PVT-FUTURE-COUNT    TO WS-FUTURE-COUNT-EDIT
054800     MOVE PVT-OPTION-COUNT    TO WS-OPTION-COUNT-EDIT
054900     MOVE PVT-TIMESTAMP-COUNT TO WS-TIMESTAMP-COUNT-EDIT
055000     MOVE PVT-CONTRACT-COUNT  TO WS-CONTRACT-COUNT-EDIT
055100     IF PVT-TIMESTAMP-COUNT > 0 AND PVT-CONTRACT-COUNT > 0
055200         PERFORM 370-WRITE-WIDE-FILE THRU 370-EXIT
055300         ADD 1 TO RSC-SUCCESS-COUNT
055400         MOVE PVT-DENSITY-PCT TO WS-DENSITY-EDIT
055500         STRING "NFOPIVOT: " DELIMITED BY SIZE
055600                WS-CURRENT-SYMBOL DELIMITED BY SIZE
055700                " - WRITTEN, ROWS " DELIMITED BY SIZE
055800                WS-ROWS-FOUND-EDIT DELIMITED BY SIZE
055900                ", FUT " DELIMITED BY SIZE
056000                WS-FUTURE-COUNT-EDIT DELIMITED BY SIZE
056100                " OPT " DELIMITED BY SIZE
056200                WS-OPTION-COUNT-EDIT DELIMITED BY SIZE
056300                ", TS " DELIMITED BY SIZE
056400                WS-TIMESTAMP-COUNT-EDIT DELIMITED BY SIZE
056500                ", CONTRACTS " DELIMITED BY SIZE
056600                WS-CONTRACT-COUNT-EDIT DELIMITED BY SIZE
056700                ", SHAPE " DELIMITED BY SIZE
056800                WS-TIMESTAMP-COUNT-EDIT DELIMITED BY SIZE
056900                "X" DELIMITED BY SIZE
057000                WS-CONTRACT-COUNT-EDIT DELIMITED BY SIZE
057100                ", DENSITY " DELIMITED BY SIZE
057200                WS-DENSITY-EDIT DELIMITED BY SIZE
057300                " PCT" DELIMITED BY SIZE
057400                INTO LOG-REC
057500         WRITE LOG-REC
057600     ELSE
057700         ADD 1 TO RSC-FAILED-COUNT
057800         MOVE WS-CURRENT-SYMBOL
057900             TO RSC-FAILED-SYMBOL(RSC-FAILED-COUNT)
058000         STRING "NFOPIVOT: " DELIMITED BY SIZE
058100                WS-CURRENT-SYMBOL DELIMITED BY SIZE
058200                " - NO DATA OR NO PARSEABLE TICKERS, ROWS "
058300                    DELIMITED BY SIZE
058400                WS-ROWS-FOUND-EDIT DELIMITED BY SIZE
058500                ", FUT " DELIMITED BY SIZE
058600                WS-FUTURE-COUNT-EDIT DELIMITED BY SIZE
058700                " OPT " DELIMITED BY SIZE
058800                WS-OPTION-COUNT-EDIT DELIMITED BY SIZE
058900                ", TS " DELIMITED BY SIZE
059000                WS-TIMESTAMP-COUNT-EDIT DELIMITED BY SIZE
059100                ", CONTRACTS " DELIMITED BY SIZE
059200                WS-CONTRACT-COUNT-EDIT DELIMITED BY SIZE
059300                ", SHAPE " DELIMITED BY SIZE
059400                WS-TIMESTAMP-COUNT-EDIT DELIMITED BY SIZE
059500                "X" DELIMITED BY SIZE
059600                WS-CONTRACT-COUNT-EDIT DELIMITED BY SIZE
059700                INTO LOG-REC
059800         WRITE LOG-REC
059900     END-IF.
060000*
060100*    NFO-SYMBOL IS A FIXED PIC X(12) TABLE ENTRY, RIGHT-PADDED WITH
060200*    SPACES - THE TRUE LENGTH IS NEEDED BELOW TO MATCH THE TICKER
060300*    PREFIX WITHOUT PULLING IN TRAILING BLANKS.
060400*
060500 036-TRIM-CURRENT-SYMBOL.
060600     MOVE 12 TO WS-CURRENT-SYMBOL-LEN
060700     PERFORM 0361-TRIM-SCAN
060800         VARYING WS-I FROM 12 BY -1
060900         UNTIL WS-I = 0
061000            OR WS-CURRENT-SYMBOL(WS-I:1) NOT = SPACE.
061100*
061200 0361-TRIM-SCAN.
061300     MOVE WS-I TO WS-CURRENT-SYMBOL-LEN.
061400*
061500*    ONE LINE TO THE RUN LOG GIVING THE DESK A HEADCOUNT FOR THE RUN -
061600*    SUCCESSFUL, FAILED, AND CONFIGURED - BEFORE THE FAILED SYMBOLS
061700*    (IF ANY) ARE LISTED OUT ONE PER LINE.
061800*
061900 040-PRINT-RUN-SUMMARY.
062000     MOVE SPACES TO LOG-REC
062100     STRING "NFOPIVOT: SUCCESSFUL " DELIMITED BY SIZE
062200            RSC-SUCCESS-COUNT DELIMITED BY SIZE
062300            "  FAILED " DELIMITED BY SIZE
062400            RSC-FAILED-COUNT DELIMITED BY SIZE
062500            "  OUT OF " DELIMITED BY SIZE
062600            NFO-SYMBOL-COUNT DELIMITED BY SIZE
062700            " CONFIGURED SYMBOLS" DELIMITED BY SIZE
062800         INTO LOG-REC
062900     WRITE LOG-REC
063000     IF RSC-FAILED-COUNT > 0
063100         PERFORM 041-PRINT-FAILED-SYMBOLS THRU 041-EXIT
063200     END-IF.
063300*
063400*    REQ 46038 - THE DESK WANTS ONE COMMA-SEPARATED FAILED-SYMBOL
063500*    LIST, NOT ONE LOG LINE PER SYMBOL - 0411 BUILDS THE LIST IN
063600*    WS-FAILED-LIST-TEXT AND 0412 WRITES IT OUT IN CONTINUATION-
063700*    LINE CHUNKS SINCE RUN-LOG'S PRINT LINE IS ONLY 132 BYTES.
063800*
063900 041-PRINT-FAILED-SYMBOLS.
064000     MOVE SPACES TO WS-FAILED-LIST-TEXT
064100     MOVE 1 TO WS-BUILD-POINTER
064200     PERFORM 0411-APPEND-ONE-FAILED-SYMBOL
064300         VARYING RSC-FAIL-IX FROM 1 BY 1
064400         UNTIL RSC-FAIL-IX > RSC-FAILED-COUNT
064500     COMPUTE WS-FAILED-LIST-LEN = WS-BUILD-POINTER - 1
064600     MOVE 1 TO WS-FAILED-LIST-POS
064700     PERFORM 0412-WRITE-ONE-LIST-LINE
064800         UNTIL WS-FAILED-LIST-POS > WS-FAILED-LIST-LEN.
064900*
065000 041-EXIT.
065100     EXIT.
065200*
065300*    APPENDS ONE FAILED SYMBOL (TRIMMED OF TRAILING SPACES) TO
065400*    WS-FAILED-LIST-TEXT AT THE RUNNING POSITION IN WS-BUILD-
065500*    POINTER, WITH A COMMA AHEAD OF EVERY ENTRY BUT THE FIRST -
065600*    MIRRORS THE COMMA-SEPARATED LIST process_to_feather.py
065700*    PRINTS AT END OF RUN.
065800 0411-APPEND-ONE-FAILED-SYMBOL.
065900     IF RSC-FAIL-IX > 1
066000         STRING "," DELIMITED BY SIZE
066100                RSC-FAILED-SYMBOL(RSC-FAIL-IX) DELIMITED BY SPACE
066200             INTO WS-FAILED-LIST-TEXT
066300             WITH POINTER WS-BUILD-POINTER
066400     ELSE
066500         STRING RSC-FAILED-SYMBOL(RSC-FAIL-IX) DELIMITED BY SPACE
066600             INTO WS-FAILED-LIST-TEXT
066700             WITH POINTER WS-BUILD-POINTER
066800     END-IF.
066900*
067000*    WRITES THE LIST OUT 100 BYTES AT A TIME SO A FULL HOUSE OF
067100*    FAILED SYMBOLS DOES NOT OVERRUN THE 132-BYTE RUN-LOG LINE -
067200*    EACH CONTINUATION LINE CARRIES THE SAME "FAILED -" TAG.
067300*
067400 0412-WRITE-ONE-LIST-LINE.
067500     COMPUTE WS-FAILED-LIST-CHUNK-LEN =
067600             WS-FAILED-LIST-LEN - WS-FAILED-LIST-POS + 1
067700     IF WS-FAILED-LIST-CHUNK-LEN > 100
067800         MOVE 100 TO WS-FAILED-LIST-CHUNK-LEN
067900     END-IF
068000     MOVE SPACES TO LOG-REC
068100     STRING "NFOPIVOT: FAILED - " DELIMITED BY SIZE
068200            WS-FAILED-LIST-TEXT
068300                (WS-FAILED-LIST-POS:WS-FAILED-LIST-CHUNK-LEN)
068400                DELIMITED BY SIZE
068500         INTO LOG-REC
068600     WRITE LOG-REC
068700     COMPUTE WS-FAILED-LIST-POS =
068800             WS-FAILED-LIST-POS + WS-FAILED-LIST-CHUNK-LEN.
068900*
069000*    LAST STATEMENT OF THE RUN - NOTHING WRITES TO NFOLOG AFTER THIS.
069100*
069200 045-CLOSE-RUN-LOG.
069300     CLOSE RUN-LOG.
069400*
069500*****************************************************************
069600* 300-PIVOTSYM-SECTION - PER-SYMBOL LONG-TO-WIDE PIVOT.
069700*****************************************************************
069800*
069900 300-PIVOTSYM-SECTION SECTION.
070000*    RESETS ALL PER-SYMBOL COUNTERS THEN RUNS THE FIVE STEPS OF THE
070100*    PIVOT IN ORDER - FILTER, PARSE TICKERS, COLLECT TIMESTAMPS, SORT
070200*    COLUMNS, POPULATE CELLS, COMPUTE DENSITY.  A SYMBOL WITH NO
070300*    MATCHING ROWS OR NO PARSEABLE CONTRACTS EXITS EARLY WITH BOTH
070400*    COUNTS STILL AT ZERO SO 035-PROCESS-ONE-SYMBOL TREATS IT AS A
070500*    FAILURE.
070600*
070700 300-START.
070800     MOVE ZERO TO PVT-MATCH-COUNT PVT-CONTRACT-COUNT
070900     MOVE ZERO TO PVT-TIMESTAMP-COUNT PVT-ROWS-FOUND
071000     MOVE ZERO TO PVT-OPTION-COUNT PVT-FUTURE-COUNT
071100     MOVE ZERO TO PVT-TOTAL-CELLS PVT-POPULATED-CELLS
071200     PERFORM 310-FILTER-MASTER-RECORDS THRU 310-EXIT
071300     IF PVT-MATCH-COUNT = 0
071400         GO TO 395-PIVOTSYM-EXIT
071500     END-IF
071600     PERFORM 320-PARSE-DISTINCT-TICKERS THRU 320-EXIT
071700     IF PVT-CONTRACT-COUNT = 0
071800         GO TO 395-PIVOTSYM-EXIT
071900     END-IF
072000     PERFORM 330-COLLECT-TIMESTAMPS THRU 330-EXIT
072100     PERFORM 350-SORT-CONTRACT-COLUMNS THRU 350-EXIT
072200     PERFORM 340-POPULATE-WIDE-TABLE THRU 340-EXIT
072300     PERFORM 360-COMPUTE-DENSITY THRU 360-EXIT.
072400 395-PIVOTSYM-EXIT.
072500     EXIT.
072600*
072700*    310-FILTER-MASTER-RECORDS REOPENS THE MASTER FILE AND
072800*    KEEPS ONLY RECORDS WHOSE TICKER BEGINS WITH THE TARGET
072900*    SYMBOL FOLLOWED IMMEDIATELY BY A DIGIT (OPTION) OR A
073000*    HYPHEN (FUTURE) - THIS STOPS E.G. TATAPOWER MATCHING TATA.
073100*
073200 310-FILTER-MASTER-RECORDS.
073300     OPEN INPUT MASTER-FILE
073400     MOVE "N" TO WS-HEADER-SEEN
073500     READ MASTER-FILE INTO MASTER-IN-REC
073600         AT END GO TO 310-EXIT
073700     END-READ
073800     PERFORM 311-FILTER-ONE-RECORD
073900         UNTIL WS-MASTER-EOF.
074000 310-EXIT.
074100     CLOSE MASTER-FILE
074200     EXIT.
074300*
074400*    THE HEADER ROW IS CONSUMED HERE, NOT TESTED AGAINST THE SYMBOL -
074500*    312-UNSTRING-AND-TEST ONLY RUNS ON GENUINE DATA ROWS.
074600*
074700 311-FILTER-ONE-RECORD.
074800     IF NOT WS-HEADER-ALREADY-SEEN
074900         MOVE "Y" TO WS-HEADER-SEEN
075000     ELSE
075100         PERFORM 312-UNSTRING-AND-TEST
075200     END-IF
075300     READ MASTER-FILE INTO MASTER-IN-REC
075400         AT END MOVE "10" TO WS-MASTER-STATUS
075500     END-READ.
075600*
075700*    TICKER MUST START WITH THE SYMBOL AND THE VERY NEXT CHARACTER
075800*    MUST BE "-" (FUTURE) OR A DIGIT (OPTION EXPIRY DATE) - THIS IS
075900*    WHAT KEEPS TATAPOWER OUT OF THE TATA... SYMBOL'S MATCH SET.
076000*
076100 312-UNSTRING-AND-TEST.
076200     MOVE SPACES TO MBR-TICKER
076300     UNSTRING MASTER-IN-REC DELIMITED BY ","
076400         INTO MBR-TICKER
076500     IF MBR-TICKER(1:WS-CURRENT-SYMBOL-LEN) = WS-CURRENT-SYMBOL
076600         AND (MBR-TICKER(WS-CURRENT-SYMBOL-LEN + 1:1)
076700                 = "-"
076800              OR MBR-TICKER(WS-CURRENT-SYMBOL-LEN + 1:1)
076900                 IS NUMERIC)
077000         PERFORM 313-UNSTRING-FULL-RECORD
077100         PERFORM 314-ADD-MATCH-ENTRY
077200         ADD 1 TO PVT-ROWS-FOUND
077300     END-IF.
077400*
077500*    PULLS THE REMAINING SEVEN COMMA FIELDS OFF A MATCHED ROW AND
077600*    RUNS EACH PRICE AND VOLUME THROUGH ITS CONVERSION PARAGRAPH
077700*    BEFORE THE ROW IS ADDED TO THE MATCH TABLE.
077800*
077900 313-UNSTRING-FULL-RECORD.
078000*    TICKER, DATE, TIME, THEN THE SIX PRICE/VOLUME FIELDS IN THE
078100*    FEED'S FIXED COLUMN ORDER - OHLC, VOLUME, OPEN INTEREST.
078200     MOVE SPACES TO MBR-TICKER MBR-DATE MBR-TIME
078300     MOVE SPACES TO WS-U-OPEN-TXT WS-U-HIGH-TXT
078400     MOVE SPACES TO WS-U-LOW-TXT WS-U-CLOSE-TXT
078500     MOVE SPACES TO WS-U-VOLUME-TXT WS-U-OPEN-INT-TXT
078600     UNSTRING MASTER-IN-REC DELIMITED BY ","
078700         INTO MBR-TICKER MBR-DATE MBR-TIME
078800              WS-U-OPEN-TXT WS-U-HIGH-TXT
078900              WS-U-LOW-TXT WS-U-CLOSE-TXT
079000              WS-U-VOLUME-TXT WS-U-OPEN-INT-TXT
079100*    EACH OF THE FOUR PRICE FIELDS GOES THROUGH 315-CONVERT-
079200*    PRICE ONE AT A TIME - THE SCRATCH FIELD IS REUSED, NOT
079300*    AN ARRAY, SO THE ORDER BELOW MUST STAY OPEN/HIGH/LOW/CLOSE.
079400     MOVE WS-U-OPEN-TXT  TO WS-PRICE-TEXT
079500     PERFORM 315-CONVERT-PRICE
079600     MOVE WS-PRICE-DIGITS TO MBR-OPEN
079700     MOVE WS-U-HIGH-TXT  TO WS-PRICE-TEXT
079800     PERFORM 315-CONVERT-PRICE
079900     MOVE WS-PRICE-DIGITS TO MBR-HIGH
080000     MOVE WS-U-LOW-TXT   TO WS-PRICE-TEXT
080100     PERFORM 315-CONVERT-PRICE
080200     MOVE WS-PRICE-DIGITS TO MBR-LOW
080300     MOVE WS-U-CLOSE-TXT TO WS-PRICE-TEXT
080400     PERFORM 315-CONVERT-PRICE
080500     MOVE WS-PRICE-DIGITS TO MBR-CLOSE
080600*    VOLUME AND OPEN INTEREST ARE PLAIN INTEGERS - RIGHT-
080700*    JUSTIFIED BY 316 RATHER THAN DECIMAL-SPLIT BY 315.
080800     MOVE WS-U-VOLUME-TXT   TO WS-INT-TEXT
080900     PERFORM 316-RIGHT-JUSTIFY-INT-TEXT
081000     MOVE WS-INT-EDIT TO MBR-VOLUME
081100     MOVE WS-U-OPEN-INT-TXT TO WS-INT-TEXT
081200     PERFORM 316-RIGHT-JUSTIFY-INT-TEXT
081300     MOVE WS-INT-EDIT TO MBR-OPEN-INT.
081400*
081500*    315-CONVERT-PRICE STRIPS THE DECIMAL POINT OUT OF A
081600*    WHOLE.FRAC PRICE FIELD READ FROM THE DELIMITED TEXT
081700*    RECORD AND RIGHT-JUSTIFIES THE DIGITS INTO WS-PRICE-
081800*    DIGITS SO A PLAIN MOVE ALIGNS THEM CORRECTLY INTO THE
081900*    SV99 WORKING FIELD (REQ 45714 - WAS LEFT-JUSTIFYING).
082000*
082100 315-CONVERT-PRICE.
082200*    SPLIT THE FEED'S DECIMAL TEXT ON THE DOT - WHATEVER COMES
082300*    BEFORE IS THE WHOLE-RUPEE PART, WHATEVER COMES AFTER IS
082400*    PAISE.
082500     MOVE SPACES TO WS-PRICE-INT-PART WS-PRICE-FRAC
082600     UNSTRING WS-PRICE-TEXT DELIMITED BY "."
082700         INTO WS-PRICE-INT-PART WS-PRICE-FRAC
082800*    3151/3152 FIND HOW MANY SIGNIFICANT DIGITS EACH HALF ACTUALLY
082900*    HOLDS, SCANNING BACKWARD PAST THE TRAILING SPACES THE
083000*    UNSTRING LEFT BEHIND.
083100     PERFORM 3151-SCAN-PRICE-INT-LEN
083200         VARYING WS-K FROM 8 BY -1
083300         UNTIL WS-K = 0
083400            OR WS-PRICE-INT-PART(WS-K:1) NOT = SPACE
083500     MOVE WS-K TO WS-PRICE-INT-LEN
083600     PERFORM 3152-SCAN-PRICE-FRAC-LEN
083700         VARYING WS-K FROM 2 BY -1
083800         UNTIL WS-K = 0
083900            OR WS-PRICE-FRAC(WS-K:1) NOT = SPACE
084000     MOVE WS-K TO WS-PRICE-FRAC-LEN
084100     MOVE ZERO TO WS-PRICE-DIGITS
084200*    WHOLE-RUPEE DIGITS ARE RIGHT-JUSTIFIED INTO THE FIRST EIGHT
084300*    POSITIONS OF WS-PRICE-DIGITS; PAISE DIGITS ALWAYS START AT
084400*    POSITION 9 REGARDLESS OF HOW MANY WHOLE-RUPEE DIGITS THERE
084500*    WERE - THIS IS WHAT GIVES MBR-xxxx ITS IMPLIED DECIMAL.
084600     IF WS-PRICE-INT-LEN > 0
084700         MOVE WS-PRICE-INT-PART(1:WS-PRICE-INT-LEN)
084800             TO WS-PRICE-DIGITS(8 - WS-PRICE-INT-LEN:
084900                                WS-PRICE-INT-LEN)
085000     END-IF
085100     IF WS-PRICE-FRAC-LEN > 0
085200         MOVE WS-PRICE-FRAC(1:WS-PRICE-FRAC-LEN)
085300             TO WS-PRICE-DIGITS(8:WS-PRICE-FRAC-LEN)
085400     END-IF.
085500*
085600 3151-SCAN-PRICE-INT-LEN.
085700     CONTINUE.
085800*
085900 3152-SCAN-PRICE-FRAC-LEN.
086000     CONTINUE.
086100*
086200 316-RIGHT-JUSTIFY-INT-TEXT.
086300     PERFORM 3161-SCAN-INT-TEXT-LEN
086400         VARYING WS-K FROM 12 BY -1
086500         UNTIL WS-K = 0
086600            OR WS-INT-TEXT(WS-K:1) NOT = SPACE
086700     MOVE WS-K TO WS-INT-LEN
086800     MOVE ZERO TO WS-INT-EDIT
086900     IF WS-INT-LEN > 0
087000         MOVE WS-INT-TEXT(1:WS-INT-LEN)
087100             TO WS-INT-EDIT(13 - WS-INT-LEN:WS-INT-LEN)
087200     END-IF.
087300*
087400 3161-SCAN-INT-TEXT-LEN.
087500     CONTINUE.
087600*
087700*    ONE ENTRY PER MATCHING MASTER RECORD - NFOWORK'S PVT-MATCH-TABLE
087800*    BOUND (SEE ITS OWN CHANGE LOG) IS THE ONLY LIMIT HERE.
087900*
088000 314-ADD-MATCH-ENTRY.
088100     ADD 1 TO PVT-MATCH-COUNT
088200     MOVE MBR-TICKER   TO PVM-TICKER(PVT-MATCH-COUNT)
088300     MOVE MBR-DATE     TO PVM-DATE(PVT-MATCH-COUNT)
088400     MOVE MBR-TIME     TO PVM-TIME(PVT-MATCH-COUNT)
088500     MOVE MBR-OPEN     TO PVM-OPEN(PVT-MATCH-COUNT)
088600     MOVE MBR-HIGH     TO PVM-HIGH(PVT-MATCH-COUNT)
088700     MOVE MBR-LOW      TO PVM-LOW(PVT-MATCH-COUNT)
088800     MOVE MBR-CLOSE    TO PVM-CLOSE(PVT-MATCH-COUNT)
088900     MOVE MBR-VOLUME   TO PVM-VOLUME(PVT-MATCH-COUNT)
089000     MOVE MBR-OPEN-INT TO PVM-OPEN-INT(PVT-MATCH-COUNT).
089100*
089200*****************************************************************
089300* 320-PARSE-DISTINCT-TICKERS
089400*****************************************************************
089500*
089600 320-PARSE-DISTINCT-TICKERS.
089700     PERFORM 321-PARSE-ONE-MATCH-ROW
089800         VARYING WS-I FROM 1 BY 1
089900         UNTIL WS-I > PVT-MATCH-COUNT.
090000 320-EXIT.
090100     EXIT.
090200*
090300*    A TICKER IS ONLY EVER SENT THROUGH TICKPARSE ONCE - IF AN EARLIER
090400*    MATCH ROW ALREADY ADDED THIS CONTRACT, 322-FIND-CONTRACT-BY-
090500*    TICKER FINDS IT AND WE SKIP STRAIGHT PAST THE PARSE.
090600*
090700 321-PARSE-ONE-MATCH-ROW.
090800     PERFORM 322-FIND-CONTRACT-BY-TICKER
090900     IF WS-MATCH-FOUND-IX = 0
091000         MOVE PVM-TICKER(WS-I) TO WS-TICKER-IN
091100         PERFORM 500-TICKPARSE-SECTION THRU 595-TICKPARSE-EXIT
091200         IF TKP-PARSED-OKAY
091300             PERFORM 323-CHECK-EXACT-SYMBOL
091400         END-IF
091500     END-IF.
091600*
091700*    LINEAR SCAN OF THE CONTRACT TABLE BUILT SO FAR FOR THIS SYMBOL -
091800*    THE TABLE IS SMALL (ONE ENTRY PER DISTINCT CONTRACT, NOT PER ROW)
091900*    SO THIS IS CHEAP.
092000*
092100 322-FIND-CONTRACT-BY-TICKER.
092200     MOVE ZERO TO WS-MATCH-FOUND-IX
092300     PERFORM 3221-SCAN-CONTRACT
092400         VARYING WS-J FROM 1 BY 1
092500         UNTIL WS-J > PVT-CONTRACT-COUNT
092600            OR WS-MATCH-FOUND-IX NOT = 0.
092700*
092800 3221-SCAN-CONTRACT.
092900     IF PVC-TICKER(WS-J) = PVM-TICKER(WS-I)
093000         MOVE WS-J TO WS-MATCH-FOUND-IX
093100     END-IF.
093200*
093300*    TICKPARSE'S SYMBOL COMPONENT MUST MATCH THE CONFIGURED SYMBOL
093400*    EXACTLY, NOT JUST ON THE LEADING CHARACTERS - THIS CATCHES A
093500*    MASTER-FILE TICKER THAT HAPPENED TO PASS 312'S CRUDER PREFIX
093600*    TEST BUT PARSES OUT TO A DIFFERENT UNDERLYING.
093700*
093800 323-CHECK-EXACT-SYMBOL.
093900     IF TKP-SYMBOL(1:WS-CURRENT-SYMBOL-LEN) = WS-CURRENT-SYMBOL
094000         AND TKP-SYMBOL = WS-CURRENT-SYMBOL
094100         PERFORM 324-ADD-CONTRACT-ENTRY
094200     END-IF.
094300*
094400*    FUTURES COLUMN PREFIX IS THE EXPIRY BUCKET ITSELF (FUT_I/II/III);
094500*    OPTIONS GET A BUILT PREFIX FROM 325-BUILD-OPTION-PREFIX.  EITHER
094600*    WAY THE COUNTERS BELOW FEED THE RUN-SUMMARY LOG LINE IN
094700*    035-PROCESS-ONE-SYMBOL.
094800*
094900 324-ADD-CONTRACT-ENTRY.
095000     ADD 1 TO PVT-CONTRACT-COUNT
095100     MOVE PVM-TICKER(WS-I)  TO PVC-TICKER(PVT-CONTRACT-COUNT)
095200     MOVE TKP-SYMBOL        TO PVC-SYMBOL(PVT-CONTRACT-COUNT)
095300     MOVE TKP-EXPIRY        TO PVC-EXPIRY(PVT-CONTRACT-COUNT)
095400     MOVE TKP-STRIKE        TO PVC-STRIKE(PVT-CONTRACT-COUNT)
095500     MOVE TKP-OPT-TYPE      TO PVC-OPT-TYPE(PVT-CONTRACT-COUNT)
095600     MOVE TKP-INSTRUMENT    TO PVC-INSTRUMENT(PVT-CONTRACT-COUNT)
095700     IF TKP-INSTRUMENT = "FUTURE"
095800         MOVE TKP-EXPIRY TO PVC-COLUMN-PREFIX(PVT-CONTRACT-COUNT)
095900         ADD 1 TO PVT-FUTURE-COUNT
096000     ELSE
096100         PERFORM 325-BUILD-OPTION-PREFIX
096200         ADD 1 TO PVT-OPTION-COUNT
096300     END-IF.
096400*
096500*    325-BUILD-OPTION-PREFIX - "<STRIKE><CE|PE>" WITH THE
096600*    STRIKE SHOWN AS A PLAIN INTEGER, NO LEADING ZEROS.
096700*
096800 325-BUILD-OPTION-PREFIX.
096900     MOVE TKP-STRIKE TO WS-STRIKE-EDITED
097000     MOVE SPACES TO WS-STRIKE-COMPACT
097100     MOVE 1 TO WS-BUILD-POINTER
097200     PERFORM 326-COPY-STRIKE-DIGIT
097300         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 7
097400     MOVE SPACES TO PVC-COLUMN-PREFIX(PVT-CONTRACT-COUNT)
097500     MOVE 1 TO WS-BUILD-POINTER
097600     STRING WS-STRIKE-COMPACT DELIMITED BY SPACE
097700            TKP-OPT-TYPE      DELIMITED BY SPACE
097800         INTO PVC-COLUMN-PREFIX(PVT-CONTRACT-COUNT).
097900*
098000 326-COPY-STRIKE-DIGIT.
098100     IF WS-STRIKE-EDITED(WS-K:1) NOT = SPACE
098200         MOVE WS-STRIKE-EDITED(WS-K:1)
098300             TO WS-STRIKE-COMPACT(WS-BUILD-POINTER:1)
098400         ADD 1 TO WS-BUILD-POINTER
098500     END-IF.
098600*
098700*****************************************************************
098800* 330-COLLECT-TIMESTAMPS - DISTINCT DATE+TIME VALUES, SORTED
098900* ASCENDING BY A YYYYMMDDHHMMSS KEY (THE RAW DD/MM/YYYY TEXT
099000* DOES NOT SORT CHRONOLOGICALLY BYTE-FOR-BYTE).
099100*****************************************************************
099200*
099300 330-COLLECT-TIMESTAMPS.
099400     PERFORM 331-COLLECT-ONE-TIMESTAMP
099500         VARYING WS-I FROM 1 BY 1
099600         UNTIL WS-I > PVT-MATCH-COUNT
099700     PERFORM 335-SORT-TIMESTAMPS THRU 335-EXIT.
099800 330-EXIT.
099900     EXIT.
100000*
100100*    DISTINCT DATE+TIME VALUES ACROSS ALL MATCHED ROWS BECOME THE
100200*    WIDE TABLE'S ROWS - A TIMESTAMP SEEN ON TEN DIFFERENT CONTRACTS
100300*    STILL OCCUPIES ONLY ONE ROW.
100400*
100500 331-COLLECT-ONE-TIMESTAMP.
100600     PERFORM 332-BUILD-SORT-KEY
100700     MOVE ZERO TO WS-MATCH-FOUND-IX
100800     PERFORM 333-SCAN-TIMESTAMP-TABLE
100900         VARYING WS-J FROM 1 BY 1
101000         UNTIL WS-J > PVT-TIMESTAMP-COUNT
101100            OR WS-MATCH-FOUND-IX NOT = 0
101200     IF WS-MATCH-FOUND-IX = 0
101300         ADD 1 TO PVT-TIMESTAMP-COUNT
101400         MOVE WS-BUILD-SORT-KEY
101500             TO PVT-SORT-KEY(PVT-TIMESTAMP-COUNT)
101600         MOVE PVM-TIME(WS-I)
101700             TO PVT-OUT-TIME(PVT-TIMESTAMP-COUNT)
101800     END-IF.
101900*
102000*    DD/MM/YYYY DOES NOT SORT CORRECTLY AS TEXT, SO THE KEY IS BUILT
102100*    YYYYMMDDHHMMSS INSTEAD - SEE 335-SORT-TIMESTAMPS.
102200*
102300 332-BUILD-SORT-KEY.
102400     MOVE SPACES TO WS-BUILD-SORT-KEY
102500     MOVE PVM-DATE(WS-I)(7:4) TO WS-BUILD-SORT-KEY(1:4)
102600     MOVE PVM-DATE(WS-I)(4:2) TO WS-BUILD-SORT-KEY(5:2)
102700     MOVE PVM-DATE(WS-I)(1:2) TO WS-BUILD-SORT-KEY(7:2)
102800     MOVE PVM-TIME(WS-I)(1:2) TO WS-BUILD-SORT-KEY(9:2)
102900     MOVE PVM-TIME(WS-I)(4:2) TO WS-BUILD-SORT-KEY(11:2)
103000     MOVE PVM-TIME(WS-I)(7:2) TO WS-BUILD-SORT-KEY(13:2).
103100*
103200*    LINEAR SCAN FOR A SORT KEY ALREADY SEEN - SAME SIZE ARGUMENT AS
103300*    322-FIND-CONTRACT-BY-TICKER APPLIES HERE.
103400*
103500 333-SCAN-TIMESTAMP-TABLE.
103600     IF PVT-SORT-KEY(WS-J) = WS-BUILD-SORT-KEY
103700         MOVE WS-J TO WS-MATCH-FOUND-IX
103800     END-IF.
103900*
104000*    335-SORT-TIMESTAMPS - BUBBLE SORT, TABLE IS SMALL (<=400).
104100*
104200 335-SORT-TIMESTAMPS.
104300     PERFORM 336-ONE-BUBBLE-PASS
104400         VARYING WS-I FROM 1 BY 1
104500         UNTIL WS-I >= PVT-TIMESTAMP-COUNT.
104600 335-EXIT.
104700     EXIT.
104800*
104900*    ONE PASS OF THE OUTER SORT LOOP DRIVEN BY 335-SORT-TIMESTAMPS.
105000*
105100 336-ONE-BUBBLE-PASS.
105200     PERFORM 337-ONE-COMPARE
105300         VARYING WS-J FROM 1 BY 1
105400         UNTIL WS-J > PVT-TIMESTAMP-COUNT - WS-I.
105500*
105600*    SWAPS ADJACENT TIMESTAMP ENTRIES WHEN OUT OF ORDER - THE WHOLE
105700*    PVT-TIMESTAMP-ENTRY GROUP MOVES TOGETHER SO THE KEY AND THE
105800*    DISPLAY TIME STAY PAIRED.
105900*
106000 337-ONE-COMPARE.
106100     IF PVT-SORT-KEY(WS-J) > PVT-SORT-KEY(WS-J + 1)
106200         MOVE PVT-TIMESTAMP-ENTRY(WS-J) TO PVT-TS-HOLD-ENTRY
106300         MOVE PVT-TIMESTAMP-ENTRY(WS-J + 1)
106400             TO PVT-TIMESTAMP-ENTRY(WS-J)
106500         MOVE PVT-TS-HOLD-ENTRY TO PVT-TIMESTAMP-ENTRY(WS-J + 1)
106600     END-IF.
106700*
106800*****************************************************************
106900* 340-POPULATE-WIDE-TABLE
107000*****************************************************************
107100*
107200 340-POPULATE-WIDE-TABLE.
107300     INITIALIZE PVT-WIDE-TABLE
107400     PERFORM 341-COPY-ROW-STAMP
107500         VARYING PVT-ROW-IX FROM 1 BY 1
107600         UNTIL PVT-ROW-IX > PVT-TIMESTAMP-COUNT
107700     PERFORM 343-POPULATE-ONE-MATCH-ROW
107800         VARYING WS-I FROM 1 BY 1
107900         UNTIL WS-I > PVT-MATCH-COUNT.
108000 340-EXIT.
108100     EXIT.
108200*
108300*    COPIES THE SORTED TIMESTAMP TABLE INTO THE WIDE TABLE'S ROW
108400*    STAMPS BEFORE ANY CELL IS POPULATED.
108500*
108600 341-COPY-ROW-STAMP.
108700     MOVE PVT-SORT-KEY(PVT-ROW-IX)
108800         TO PVT-ROW-SORT-KEY(PVT-ROW-IX)
108900     MOVE PVT-OUT-TIME(PVT-ROW-IX)
109000         TO PVT-ROW-TIME(PVT-ROW-IX).
109100*
109200*    ONE MATCH-TABLE ROW BECOMES ONE WIDE-TABLE CELL, LOCATED BY
109300*    CONTRACT COLUMN AND TIMESTAMP ROW - A ROW/COLUMN PAIR THAT
109400*    CANNOT BE FOUND (SHOULD NOT HAPPEN, BUT SEE 344 AND 345) IS
109500*    SIMPLY LEFT UNPOPULATED RATHER THAN ABENDING THE RUN.
109600*
109700 343-POPULATE-ONE-MATCH-ROW.
109800     PERFORM 344-FIND-CONTRACT-FOR-ROW
109900     PERFORM 345-FIND-ROW-FOR-MATCH
110000     IF WS-CONTRACT-IX-SAVE NOT = 0
110100         AND WS-ROW-IX-SAVE NOT = 0
110200         MOVE "Y" TO
110300             PVT-CELL-POPULATED(WS-ROW-IX-SAVE,
110400                                 WS-CONTRACT-IX-SAVE)
110500*        ALL SIX BAR FIELDS COPY STRAIGHT ACROSS FROM THE MATCH
110600*        TABLE ROW INTO THE LOCATED CELL - NO CONVERSION, THAT
110700*        ALREADY HAPPENED BACK IN 313/315/316.
110800         MOVE PVM-CLOSE(WS-I)
110900             TO PVT-CELL-CLOSE(WS-ROW-IX-SAVE,
111000                                WS-CONTRACT-IX-SAVE)
111100         MOVE PVM-HIGH(WS-I)
111200             TO PVT-CELL-HIGH(WS-ROW-IX-SAVE,
111300                               WS-CONTRACT-IX-SAVE)
111400         MOVE PVM-LOW(WS-I)
111500             TO PVT-CELL-LOW(WS-ROW-IX-SAVE,
111600                              WS-CONTRACT-IX-SAVE)
111700         MOVE PVM-OPEN(WS-I)
111800             TO PVT-CELL-OPEN(WS-ROW-IX-SAVE,
111900                               WS-CONTRACT-IX-SAVE)
112000         MOVE PVM-OPEN-INT(WS-I)
112100             TO PVT-CELL-OPEN-INT(WS-ROW-IX-SAVE,
112200                                   WS-CONTRACT-IX-SAVE)
112300         MOVE PVM-VOLUME(WS-I)
112400             TO PVT-CELL-VOLUME(WS-ROW-IX-SAVE,
112500                                 WS-CONTRACT-IX-SAVE)
112600     END-IF.
112700*
112800*    MATCHES THE MATCH-TABLE ROW'S TICKER BACK TO ITS CONTRACT-TABLE
112900*    COLUMN NUMBER.
113000*
113100 344-FIND-CONTRACT-FOR-ROW.
113200     MOVE ZERO TO WS-CONTRACT-IX-SAVE
113300     PERFORM 3441-SCAN-FOR-CONTRACT
113400         VARYING PVT-CONTRACT-IX FROM 1 BY 1
113500         UNTIL PVT-CONTRACT-IX > PVT-CONTRACT-COUNT
113600            OR WS-CONTRACT-IX-SAVE NOT = 0.
113700*
113800 3441-SCAN-FOR-CONTRACT.
113900     IF PVC-TICKER(PVT-CONTRACT-IX) = PVM-TICKER(WS-I)
114000         MOVE PVT-CONTRACT-IX TO WS-CONTRACT-IX-SAVE
114100     END-IF.
114200*
114300*    REBUILDS THE SAME SORT KEY 332-BUILD-SORT-KEY USED FOR
114400*    TIMESTAMP COLLECTION SO THE MATCH ROW LANDS ON ITS OWN
114500*    TIMESTAMP ROW IN THE WIDE TABLE.
114600*
114700 345-FIND-ROW-FOR-MATCH.
114800     PERFORM 332-BUILD-SORT-KEY
114900     MOVE ZERO TO WS-ROW-IX-SAVE
115000     PERFORM 3451-SCAN-FOR-ROW
115100         VARYING PVT-ROW-IX FROM 1 BY 1
115200         UNTIL PVT-ROW-IX > PVT-TIMESTAMP-COUNT
115300            OR WS-ROW-IX-SAVE NOT = 0.
115400*
115500 3451-SCAN-FOR-ROW.
115600     IF PVT-ROW-SORT-KEY(PVT-ROW-IX) = WS-BUILD-SORT-KEY
115700         MOVE PVT-ROW-IX TO WS-ROW-IX-SAVE
115800     END-IF.
115900*
116000*****************************************************************
116100* 350-SORT-CONTRACT-COLUMNS - STRIKE ASC, CE BEFORE PE, THEN
116200* METRIC NAME (HANDLED BY FIELD ORDER IN NFOWORK); FUTURES
116300* SORT AFTER ALL OPTIONS, BY PREFIX NAME.
116400*****************************************************************
116500*
116600 350-SORT-CONTRACT-COLUMNS.
116700     PERFORM 351-BUILD-ONE-SORT-KEY
116800         VARYING PVT-CONTRACT-IX FROM 1 BY 1
116900         UNTIL PVT-CONTRACT-IX > PVT-CONTRACT-COUNT
117000     PERFORM 353-ONE-BUBBLE-PASS
117100         VARYING WS-I FROM 1 BY 1
117200         UNTIL WS-I >= PVT-CONTRACT-COUNT.
117300 350-EXIT.
117400     EXIT.
117500*
117600*    FUTURES SORT AFTER EVERY OPTION REGARDLESS OF STRIKE, AND CE
117700*    SORTS BEFORE PE AT THE SAME STRIKE - THE SORT KEY BUILT HERE
117800*    ENCODES BOTH RULES SO A SINGLE BUBBLE SORT ON THE KEY PRODUCES
117900*    THE DESK'S EXPECTED COLUMN ORDER (SEE CHANGE LOG REQ 42844).
118000*
118100 351-BUILD-ONE-SORT-KEY.
118200     IF PVC-INSTRUMENT(PVT-CONTRACT-IX) = "FUTURE"
118300         MOVE "1" TO PVC-SORT-IS-FUTURE(PVT-CONTRACT-IX)
118400         MOVE ZERO TO PVC-SORT-STRIKE(PVT-CONTRACT-IX)
118500         MOVE ZERO TO PVC-SORT-TYPE-RANK(PVT-CONTRACT-IX)
118600     ELSE
118700         MOVE "0" TO PVC-SORT-IS-FUTURE(PVT-CONTRACT-IX)
118800         MOVE PVC-STRIKE(PVT-CONTRACT-IX)
118900             TO PVC-SORT-STRIKE(PVT-CONTRACT-IX)
119000         IF PVC-OPT-TYPE(PVT-CONTRACT-IX) = "CE"
119100             MOVE 1 TO PVC-SORT-TYPE-RANK(PVT-CONTRACT-IX)
119200         ELSE
119300             MOVE 2 TO PVC-SORT-TYPE-RANK(PVT-CONTRACT-IX)
119400         END-IF
119500     END-IF
119600     MOVE PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
119700         TO PVC-SORT-PREFIX(PVT-CONTRACT-IX).
119800*
119900*    ONE PASS OF THE OUTER SORT LOOP DRIVEN BY 350-SORT-CONTRACT-
120000*    COLUMNS.
120100*
120200 353-ONE-BUBBLE-PASS.
120300     PERFORM 354-ONE-COMPARE
120400         VARYING WS-J FROM 1 BY 1
120500         UNTIL WS-J > PVT-CONTRACT-COUNT - WS-I.
120600*
120700*    SWAPS ADJACENT CONTRACT ENTRIES WHEN OUT OF ORDER, CARRYING THE
120800*    SORT KEY ALONG WITH THE REST OF THE CONTRACT GROUP.
120900*
121000 354-ONE-COMPARE.
121100     IF PVC-SORT-KEY(WS-J) > PVC-SORT-KEY(WS-J + 1)
121200         MOVE PVT-CONTRACT-ENTRY(WS-J) TO PVS-HOLD-ENTRY
121300         MOVE PVT-CONTRACT-ENTRY(WS-J + 1)
121400             TO PVT-CONTRACT-ENTRY(WS-J)
121500         MOVE PVS-HOLD-ENTRY TO PVT-CONTRACT-ENTRY(WS-J + 1)
121600     END-IF.
121700*
121800*****************************************************************
121900* 360-COMPUTE-DENSITY
122000*****************************************************************
122100*
122200 360-COMPUTE-DENSITY.
122300*    DENOMINATOR IS THE FULL GRID SIZE (EVERY TIMESTAMP TIMES
122400*    EVERY CONTRACT); NUMERATOR IS HOW MANY OF THOSE CELLS
122500*    ACTUALLY GOT A TRADE.  A THIN SYMBOL-DATE SHOWS UP HERE AS
122600*    A LOW PERCENTAGE LONG BEFORE ANYONE OPENS THE WIDE FILE.
122700     COMPUTE PVT-TOTAL-CELLS =
122800         PVT-TIMESTAMP-COUNT * PVT-CONTRACT-COUNT
122900     MOVE ZERO TO PVT-POPULATED-CELLS
123000     PERFORM 361-COUNT-ONE-ROW
123100         VARYING PVT-ROW-IX FROM 1 BY 1
123200         UNTIL PVT-ROW-IX > PVT-TIMESTAMP-COUNT
123300     MOVE PVT-TOTAL-CELLS TO WS-DENOM
123400     MOVE PVT-POPULATED-CELLS TO WS-NUMER
123500*    GUARD THE DIVIDE - AN EMPTY SYMBOL-DATE (NO TIMESTAMPS OR
123600*    NO CONTRACTS) WOULD OTHERWISE BLOW UP ON A ZERO DENOMINATOR.
123700     IF WS-DENOM > 0
123800         COMPUTE PVT-DENSITY-PCT ROUNDED =
123900             (WS-NUMER / WS-DENOM) * 100
124000     ELSE
124100         MOVE ZERO TO PVT-DENSITY-PCT
124200     END-IF.
124300 360-EXIT.
124400     EXIT.
124500*
124600*    ONE ROW'S WORTH OF POPULATED-CELL COUNTING FOR 360-COMPUTE-
124700*    DENSITY.
124800*
124900 361-COUNT-ONE-ROW.
125000     PERFORM 362-COUNT-ONE-CELL
125100         VARYING PVT-COL-IX FROM 1 BY 1
125200         UNTIL PVT-COL-IX > PVT-CONTRACT-COUNT.
125300*
125400*    A CELL IS POPULATED ONLY WHEN 343-POPULATE-ONE-MATCH-ROW SET
125500*    PVT-CELL-POPULATED TO "Y" FOR IT.
125600*
125700 362-COUNT-ONE-CELL.
125800     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
125900         ADD 1 TO PVT-POPULATED-CELLS
126000     END-IF.
126100*
126200*****************************************************************
126300* 370-WRITE-WIDE-FILE - <SYMBOL>_<YYYY-MM-DD>, HEADER ROW THEN
126400* ONE DELIMITED "|" ROW PER TIMESTAMP.
126500*****************************************************************
126600*
126700 370-WRITE-WIDE-FILE.
126800*    FILE NAME IS BUILT, NOT HARD-CODED, SO EACH SYMBOL-DATE
126900*    PAIR IN THE RUN LANDS IN ITS OWN WIDE FILE ON DISK.
127000     MOVE SPACES TO WS-WIDE-FILE-NAME
127100     STRING WS-CURRENT-SYMBOL(1:WS-CURRENT-SYMBOL-LEN)
127200                DELIMITED BY SIZE
127300            "_"            DELIMITED BY SIZE
127400            WS-FILE-DATE-DASH DELIMITED BY SIZE
127500         INTO WS-WIDE-FILE-NAME
127600     OPEN OUTPUT WIDE-FILE
127700     PERFORM 372-BUILD-HEADER-LINE THRU 372-EXIT
127800     WRITE WIDE-OUT-REC FROM PVT-OUT-HEADER-LINE
127900     PERFORM 373-BUILD-DATA-LINE
128000         VARYING PVT-ROW-IX FROM 1 BY 1
128100         UNTIL PVT-ROW-IX > PVT-TIMESTAMP-COUNT
128200     CLOSE WIDE-FILE.
128300 370-EXIT.
128400     EXIT.
128500*
128600 372-BUILD-HEADER-LINE.
128700     MOVE SPACES TO PVT-OUT-HEADER-LINE
128800     MOVE 1 TO WS-BUILD-POINTER
128900     STRING "FileDate" DELIMITED BY SIZE
129000            "|"        DELIMITED BY SIZE
129100            "Date"     DELIMITED BY SIZE
129200            "|"        DELIMITED BY SIZE
129300            "Time"     DELIMITED BY SIZE
129400         INTO PVT-OUT-HEADER-LINE WITH POINTER WS-BUILD-POINTER
129500     PERFORM 3721-APPEND-ONE-CONTRACT-HEADER
129600         VARYING PVT-CONTRACT-IX FROM 1 BY 1
129700         UNTIL PVT-CONTRACT-IX > PVT-CONTRACT-COUNT.
129800 372-EXIT.
129900     EXIT.
130000*
130100*    FIVE METRIC COLUMNS PER CONTRACT, IN THE FIXED ORDER CLOSE/HIGH/
130200*    LOW/OPEN/OPEN-INTEREST/VOLUME - 374-APPEND-ONE-CELL-GROUP BELOW
130300*    MUST BUILD ITS DATA CELLS IN THIS SAME ORDER OR THE DESK'S
130400*    SPREADSHEET MACRO WILL MISREAD EVERY COLUMN AFTER THE FIRST.
130500*
130600 3721-APPEND-ONE-CONTRACT-HEADER.
130700     STRING "|" DELIMITED BY SIZE
130800            PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
130900                DELIMITED BY SPACE
131000            "_Close" DELIMITED BY SIZE
131100            "|" DELIMITED BY SIZE
131200            PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
131300                DELIMITED BY SPACE
131400            "_High" DELIMITED BY SIZE
131500            "|" DELIMITED BY SIZE
131600            PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
131700                DELIMITED BY SPACE
131800            "_Low" DELIMITED BY SIZE
131900            "|" DELIMITED BY SIZE
132000            PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
132100                DELIMITED BY SPACE
132200            "_Open" DELIMITED BY SIZE
132300            "|" DELIMITED BY SIZE
132400            PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
132500                DELIMITED BY SPACE
132600            "_Open_Interest" DELIMITED BY SIZE
132700            "|" DELIMITED BY SIZE
132800            PVC-COLUMN-PREFIX(PVT-CONTRACT-IX)
132900                DELIMITED BY SPACE
133000            "_Volume" DELIMITED BY SIZE
133100         INTO PVT-OUT-HEADER-LINE WITH POINTER WS-BUILD-POINTER.
133200*
133300*    FILEDATE AND DATE ARE THE SAME VALUE TWICE (THE FILE IS ALREADY
133400*    ONE CALENDAR DAY) - KEPT AS TWO COLUMNS BECAUSE THE DESK'S
133500*    SPREADSHEET MACRO EXPECTS BOTH NAMES.
133600*
133700 373-BUILD-DATA-LINE.
133800     MOVE SPACES TO PVT-OUT-DATA-LINE
133900     MOVE 1 TO WS-BUILD-POINTER
134000     STRING WS-FILE-DATE-DASH DELIMITED BY SIZE
134100            "|" DELIMITED BY SIZE
134200            WS-FILE-DATE-DASH DELIMITED BY SIZE
134300            "|" DELIMITED BY SIZE
134400            PVT-ROW-TIME(PVT-ROW-IX) DELIMITED BY SIZE
134500         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER
134600     PERFORM 374-APPEND-ONE-CELL-GROUP
134700         VARYING PVT-COL-IX FROM 1 BY 1
134800         UNTIL PVT-COL-IX > PVT-CONTRACT-COUNT
134900     WRITE WIDE-OUT-REC FROM PVT-OUT-DATA-LINE.
135000*
135100*    SIX METRICS PER CONTRACT COLUMN, EACH LEFT BLANK RATHER THAN
135200*    ZERO-FILLED WHEN THE CELL WAS NEVER POPULATED - A BLANK CELL
135300*    READS AS "NO TRADE THIS MINUTE", NOT AS A ZERO PRICE.
135400*
135500 374-APPEND-ONE-CELL-GROUP.
135600*    CLOSE - MUST MATCH THE "_CLOSE" HEADER COLUMN BUILT BY
135700*    3721-APPEND-ONE-CONTRACT-HEADER.
135800     MOVE SPACES TO PVT-OUT-FIELD
135900     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
136000         MOVE PVT-CELL-CLOSE(PVT-ROW-IX, PVT-COL-IX)
136100             TO WS-CELL-EDITED
136200         MOVE WS-CELL-EDITED TO PVT-OUT-FIELD
136300     END-IF
136400     STRING "|" DELIMITED BY SIZE
136500            PVT-OUT-FIELD DELIMITED BY SIZE
136600         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER
136700*    HIGH.
136800     MOVE SPACES TO PVT-OUT-FIELD
136900     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
137000         MOVE PVT-CELL-HIGH(PVT-ROW-IX, PVT-COL-IX)
137100             TO WS-CELL-EDITED
137200         MOVE WS-CELL-EDITED TO PVT-OUT-FIELD
137300     END-IF
137400     STRING "|" DELIMITED BY SIZE
137500            PVT-OUT-FIELD DELIMITED BY SIZE
137600         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER
137700*    LOW.
137800     MOVE SPACES TO PVT-OUT-FIELD
137900     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
138000         MOVE PVT-CELL-LOW(PVT-ROW-IX, PVT-COL-IX)
138100             TO WS-CELL-EDITED
138200         MOVE WS-CELL-EDITED TO PVT-OUT-FIELD
138300     END-IF
138400     STRING "|" DELIMITED BY SIZE
138500            PVT-OUT-FIELD DELIMITED BY SIZE
138600         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER
138700*    OPEN.
138800     MOVE SPACES TO PVT-OUT-FIELD
138900     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
139000         MOVE PVT-CELL-OPEN(PVT-ROW-IX, PVT-COL-IX)
139100             TO WS-CELL-EDITED
139200         MOVE WS-CELL-EDITED TO PVT-OUT-FIELD
139300     END-IF
139400     STRING "|" DELIMITED BY SIZE
139500            PVT-OUT-FIELD DELIMITED BY SIZE
139600         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER
139700*    OPEN INTEREST.
139800     MOVE SPACES TO PVT-OUT-FIELD
139900     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
140000         MOVE PVT-CELL-OPEN-INT(PVT-ROW-IX, PVT-COL-IX)
140100             TO WS-CELL-EDITED
140200         MOVE WS-CELL-EDITED TO PVT-OUT-FIELD
140300     END-IF
140400     STRING "|" DELIMITED BY SIZE
140500            PVT-OUT-FIELD DELIMITED BY SIZE
140600         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER
140700*    VOLUME - LAST COLUMN OF THE GROUP, NO TRAILING DELIMITER
140800*    NEEDED SINCE 373-BUILD-DATA-LINE WRITES THE WHOLE LINE AS
140900*    SOON AS ALL CONTRACT COLUMNS ARE APPENDED.
141000     MOVE SPACES TO PVT-OUT-FIELD
141100     IF PVT-CELL-IS-POPULATED(PVT-ROW-IX, PVT-COL-IX)
141200         MOVE PVT-CELL-VOLUME(PVT-ROW-IX, PVT-COL-IX)
141300             TO WS-CELL-EDITED
141400         MOVE WS-CELL-EDITED TO PVT-OUT-FIELD
141500     END-IF
141600     STRING "|" DELIMITED BY SIZE
141700            PVT-OUT-FIELD DELIMITED BY SIZE
141800         INTO PVT-OUT-DATA-LINE WITH POINTER WS-BUILD-POINTER.
141900*
142000*****************************************************************
142100* 500-TICKPARSE-SECTION - DECOMPOSE ONE TICKER.
142200*****************************************************************
142300*
142400 500-TICKPARSE-SECTION SECTION.
142500*    TRIES THE TWO DOCUMENTED TICKER GRAMMARS IN ORDER - FUTURES
142600*    FIRST (CHEAPEST TEST, JUST THE TRAILING HYPHEN SUFFIX), THEN
142700*    OPTIONS.  ANYTHING THAT FAILS BOTH LEAVES TKP-PARSE-OK AT "N"
142800*    AND EVERY TKP- FIELD AT SPACES/ZERO.
142900*
143000 500-START.
143100     MOVE SPACES TO TKP-PARSED-TICKER
143200     MOVE "N" TO TKP-PARSE-OK
143300     PERFORM 510-STRIP-NFO-SUFFIX THRU 510-EXIT
143400     PERFORM 520-TRY-FUTURES-FORM THRU 520-EXIT
143500     IF NOT TKP-PARSED-OKAY
143600         PERFORM 530-TRY-OPTIONS-FORM THRU 530-EXIT
143700     END-IF.
143800 595-TICKPARSE-EXIT.
143900     EXIT.
144000*
144100*    THE EXCHANGE FEED CARRIES TICKERS WITH A TRAILING ".NFO"
144200*    SUFFIX ON SOME DOWNSTREAM EXTRACTS - STRIPPED HERE SO NEITHER
144300*    FORM BELOW HAS TO ACCOUNT FOR IT SEPARATELY.
144400*
144500 510-STRIP-NFO-SUFFIX.
144600     MOVE 32 TO WS-TICKER-TRIM-LEN
144700     PERFORM 511-TRIM-SCAN
144800         VARYING WS-I FROM 32 BY -1
144900         UNTIL WS-I = 0
145000            OR WS-TICKER-IN(WS-I:1) NOT = SPACE
145100     MOVE SPACES TO WS-TICKER-TRIMMED
145200     IF WS-TICKER-TRIM-LEN > 4
145300         IF WS-TICKER-IN(WS-TICKER-TRIM-LEN - 3:4) = ".NFO"
145400             COMPUTE WS-TICKER-TRIM-LEN = WS-TICKER-TRIM-LEN - 4
145500         END-IF
145600     END-IF
145700     MOVE WS-TICKER-IN(1:WS-TICKER-TRIM-LEN)
145800         TO WS-TICKER-TRIMMED(1:WS-TICKER-TRIM-LEN).
145900 510-EXIT.
146000     EXIT.
146100*
146200*    BACKWARD SCAN FOR THE LAST NON-BLANK CHARACTER IN THE RAW
146300*    TICKER FIELD.
146400*
146500 511-TRIM-SCAN.
146600     MOVE WS-I TO WS-TICKER-TRIM-LEN.
146700*
146800*    520-TRY-FUTURES-FORM - SYMBOL-I / SYMBOL-II / SYMBOL-III,
146900*    SYMBOL IS EVERYTHING BEFORE THE FINAL HYPHEN.
147000*
147100 520-TRY-FUTURES-FORM.
147200     MOVE ZERO TO WS-LAST-HYPHEN-POS
147300     PERFORM 521-SCAN-FOR-LAST-HYPHEN
147400         VARYING WS-I FROM WS-TICKER-TRIM-LEN BY -1
147500         UNTIL WS-I = 0
147600            OR WS-LAST-HYPHEN-POS NOT = 0
147700     IF WS-LAST-HYPHEN-POS > 0
147800         COMPUTE WS-REMAIN-LEN =
147900             WS-TICKER-TRIM-LEN - WS-LAST-HYPHEN-POS
148000         MOVE SPACES TO WS-REMAINDER
148100         MOVE WS-TICKER-TRIMMED
148200             (WS-LAST-HYPHEN-POS + 1:WS-REMAIN-LEN)
148300             TO WS-REMAINDER(1:WS-REMAIN-LEN)
148400         PERFORM 522-MATCH-BUCKET-SUFFIX
148500     END-IF.
148600 520-EXIT.
148700     EXIT.
148800*
148900*    THE SYMBOL ITSELF MAY CONTAIN A HYPHEN (E.G. M&M, BAJAJ-AUTO)
149000*    SO THIS MUST FIND THE LAST ONE, NOT THE FIRST.
149100*
149200 521-SCAN-FOR-LAST-HYPHEN.
149300     IF WS-TICKER-TRIMMED(WS-I:1) = "-"
149400         MOVE WS-I TO WS-LAST-HYPHEN-POS
149500     END-IF.
149600*
149700*    ONLY -I / -II / -III ARE RECOGNIZED EXPIRY BUCKETS - ANY OTHER
149800*    HYPHEN SUFFIX (INCLUDING A BARE HYPHEN WITH NOTHING AFTER IT)
149900*    LEAVES TKP-EXPIRY AT SPACES AND FALLS THROUGH TO 530-TRY-
150000*    OPTIONS-FORM.
150100*
150200 522-MATCH-BUCKET-SUFFIX.
150300     IF WS-REMAIN-LEN = 1 AND WS-REMAINDER(1:1) = "I"
150400         MOVE "FUT_I" TO TKP-EXPIRY
150500     ELSE
150600         IF WS-REMAIN-LEN = 2 AND WS-REMAINDER(1:2) = "II"
150700             MOVE "FUT_II" TO TKP-EXPIRY
150800         ELSE
150900             IF WS-REMAIN-LEN = 3 AND WS-REMAINDER(1:3) = "III"
151000                 MOVE "FUT_III" TO TKP-EXPIRY
151100             ELSE
151200                 MOVE SPACES TO TKP-EXPIRY
151300             END-IF
151400         END-IF
151500     END-IF
151600     IF TKP-EXPIRY NOT = SPACES
151700         MOVE WS-TICKER-TRIMMED(1:WS-LAST-HYPHEN-POS - 1)
151800             TO TKP-SYMBOL
151900         MOVE ZERO TO TKP-STRIKE
152000         MOVE "FUT" TO TKP-OPT-TYPE
152100         MOVE "FUTURE" TO TKP-INSTRUMENT
152200         SET TKP-PARSED-OKAY TO TRUE
152300     END-IF.
152400*
152500*    530-TRY-OPTIONS-FORM - SHORTEST SYMBOL PREFIX (A-Z, &, -)
152600*    FOR WHICH THE REMAINDER MATCHES DDMMMYY + STRIKE + CE/PE.
152700*
152800 530-TRY-OPTIONS-FORM.
152900     MOVE ZERO TO WS-CAND-LEN
153000     PERFORM 531-TRY-ONE-CANDIDATE
153100         VARYING WS-CAND-LEN FROM 1 BY 1
153200         UNTIL WS-CAND-LEN > WS-TICKER-TRIM-LEN - 10
153300            OR TKP-PARSED-OKAY.
153400 530-EXIT.
153500     EXIT.
153600*
153700*    WIDENS THE CANDIDATE SYMBOL PREFIX ONE CHARACTER AT A TIME AND
153800*    STOPS AT THE SHORTEST ONE WHOSE REMAINDER MATCHES THE OPTIONS
153900*    PATTERN - A SYMBOL CANNOT CONTAIN A DIGIT, SO THE FIRST DIGIT
154000*    MARKS WHERE THE EXPIRY DATE BEGINS.
154100*
154200 531-TRY-ONE-CANDIDATE.
154300     IF WS-TICKER-TRIMMED(WS-CAND-LEN:1) IS NFO-SYMBOL-CLASS
154400         COMPUTE WS-REMAIN-LEN =
154500             WS-TICKER-TRIM-LEN - WS-CAND-LEN
154600         IF WS-REMAIN-LEN >= 10
154700             MOVE SPACES TO WS-REMAINDER
154800             MOVE WS-TICKER-TRIMMED
154900                 (WS-CAND-LEN + 1:WS-REMAIN-LEN)
155000                 TO WS-REMAINDER(1:WS-REMAIN-LEN)
155100             PERFORM 532-CHECK-OPTION-PATTERN
155200             IF TKP-PARSED-OKAY
155300                 MOVE WS-TICKER-TRIMMED(1:WS-CAND-LEN)
155400                     TO TKP-SYMBOL
155500             END-IF
155600         END-IF
155700     END-IF.
155800*
155900*    DDMMMYY (7 CHARACTERS) + STRIKE (VARIABLE DIGITS) + CE/PE - THE
156000*    STRIKE'S WIDTH IS WHATEVER IS LEFT BETWEEN THE EXPIRY AND THE
156100*    OPTION-TYPE SUFFIX.
156200*
156300 532-CHECK-OPTION-PATTERN.
156400     MOVE "N" TO TKP-PARSE-OK
156500     IF WS-REMAINDER(1:2) IS NUMERIC
156600         AND WS-REMAINDER(3:1) IS NFO-UPPER-CLASS
156700         AND WS-REMAINDER(4:1) IS NFO-UPPER-CLASS
156800         AND WS-REMAINDER(5:1) IS NFO-UPPER-CLASS
156900         AND WS-REMAINDER(6:2) IS NUMERIC
157000         AND (WS-REMAINDER(WS-REMAIN-LEN - 1:2) = "CE"
157100              OR WS-REMAINDER(WS-REMAIN-LEN - 1:2) = "PE")
157200         COMPUTE WS-STRIKE-LEN = WS-REMAIN-LEN - 9
157300         IF WS-STRIKE-LEN >= 1
157400             PERFORM 533-CHECK-STRIKE-DIGITS
157500         END-IF
157600     END-IF.
157700*
157800*    STRIKE MUST BE ALL NUMERIC - A SINGLE NON-DIGIT ANYWHERE IN IT
157900*    FAILS THE WHOLE CANDIDATE AND 531 TRIES THE NEXT SYMBOL WIDTH.
158000*
158100 533-CHECK-STRIKE-DIGITS.
158200     MOVE "Y" TO TKP-PARSE-OK
158300     PERFORM 5331-CHECK-ONE-STRIKE-DIGIT
158400         VARYING WS-K FROM 8 BY 1
158500         UNTIL WS-K > WS-REMAIN-LEN - 2
158600     IF TKP-PARSED-OKAY
158700         MOVE WS-REMAINDER(1:7) TO TKP-EXPIRY
158800         MOVE WS-REMAINDER(8:WS-STRIKE-LEN) TO TKP-STRIKE
158900         MOVE WS-REMAINDER(WS-REMAIN-LEN - 1:2) TO TKP-OPT-TYPE
159000         MOVE "OPTION" TO TKP-INSTRUMENT
159100     END-IF.
159200*
159300*    ONE STRIKE POSITION TESTED PER CALL.
159400*
159500 5331-CHECK-ONE-STRIKE-DIGIT.
159600     IF WS-REMAINDER(WS-K:1) NOT NUMERIC
159700         MOVE "N" TO TKP-PARSE-OK
159800     END-IF.
159900*
160000*    540-TRY-MONTH-FUTURES-FORM (REQ 45290) WAS BACKED OUT UNDER
160100*    REQ 46035 - SEE THE CHANGE LOG.  TICKPARSE RECOGNIZES ONLY
160200*    THE TWO DOCUMENTED GRAMMARS ABOVE; ANYTHING ELSE FALLS
160300*    THROUGH TO 595-TICKPARSE-EXIT WITH TKP-PARSE-OK STILL "N".
160400*
160500*****************************************************************
160600* 700-FUTBUCKT-SECTION - CLASSIFY AN EXPIRY MONTH TOKEN INTO
160700* FUT_I (NEAR) / FUT_II (MID) / FUT_III (FAR) RELATIVE TO THE
160800* FILE DATE.  DEFAULTS TO FUT_I WHEN NO MONTH TOKEN IS FOUND.
160900*****************************************************************
161000*
161100 700-FUTBUCKT-SECTION SECTION.
161200*    DEFAULTS TO FUT_I BEFORE LOOKING FOR A MONTH TOKEN, SO A CALLER
161300*    WITH NO RECOGNIZABLE MONTH NAME IN TKP-EXPIRY STILL GETS A
161400*    USABLE BUCKET BACK RATHER THAN SPACES.
161500*
161600 700-START.
161700     MOVE "FUT_I" TO WS-FUT-BUCKET-RESULT
161800     PERFORM 710-FIND-MONTH-TOKEN THRU 710-EXIT
161900     IF WS-MONTH-TOKEN NOT = SPACES
162000         PERFORM 720-CLASSIFY-BUCKET THRU 720-EXIT
162100     END-IF.
162200 795-FUTBUCKT-EXIT.
162300     EXIT.
162400*
162500*    710-FIND-MONTH-TOKEN - FIRST RUN OF 3 CONSECUTIVE UPPER-
162600*    CASE LETTERS IN TKP-EXPIRY (THE 7-CHAR DDMMMYY STRING).
162700*
162800 710-FIND-MONTH-TOKEN.
162900     MOVE SPACES TO WS-MONTH-TOKEN
163000     IF TKP-EXPIRY(3:1) IS NFO-UPPER-CLASS
163100         AND TKP-EXPIRY(4:1) IS NFO-UPPER-CLASS
163200         AND TKP-EXPIRY(5:1) IS NFO-UPPER-CLASS
163300         MOVE TKP-EXPIRY(3:3) TO WS-MONTH-TOKEN
163400     END-IF.
163500 710-EXIT.
163600     EXIT.
163700*
163800*    NEAR/MID/FAR ARE THE THREE CALENDAR MONTHS FOLLOWING THE FILE
163900*    DATE, WRAPPING DECEMBER BACK TO JANUARY - A MONTH TOKEN THAT
164000*    MATCHES NONE OF THE THREE (AN EXPIRED OR MIS-DATED TICKER)
164100*    DEFAULTS TO FUT_I THE SAME AS A MISSING TOKEN.
164200*
164300 720-CLASSIFY-BUCKET.
164400*    THE THREE COMPUTE STATEMENTS WORK OUT WHICH CALENDAR MONTH
164500*    NUMBER IS ONE, TWO AND THREE MONTHS AHEAD OF THE FILE'S OWN
164600*    MONTH, WRAPPING DECEMBER (12) BACK TO JANUARY (1) BY HAND -
164700*    THERE IS NO INTRINSIC FUNCTION MOD AVAILABLE TO US HERE.
164800     COMPUTE WS-NEAR-MONTH-NUM =
164900         (WS-FILE-MONTH-NUM + 1) - (12 *
165000             ((WS-FILE-MONTH-NUM + 1 - 1) / 12))
165100     COMPUTE WS-MID-MONTH-NUM =
165200         (WS-FILE-MONTH-NUM + 2) - (12 *
165300             ((WS-FILE-MONTH-NUM + 2 - 1) / 12))
165400     COMPUTE WS-FAR-MONTH-NUM =
165500         (WS-FILE-MONTH-NUM + 3) - (12 *
165600             ((WS-FILE-MONTH-NUM + 3 - 1) / 12))
165700*    INTEGER DIVIDE TRUNCATES, SO A RESULT OF ZERO MEANS THE
165800*    WRAP LANDED EXACTLY ON DECEMBER - FORCE IT BACK TO 12.
165900     IF WS-NEAR-MONTH-NUM = 0
166000         MOVE 12 TO WS-NEAR-MONTH-NUM
166100     END-IF
166200     IF WS-MID-MONTH-NUM = 0
166300         MOVE 12 TO WS-MID-MONTH-NUM
166400     END-IF
166500     IF WS-FAR-MONTH-NUM = 0
166600         MOVE 12 TO WS-FAR-MONTH-NUM
166700     END-IF
166800*    MATCH THE TOKEN AGAINST THE NEAR, MID AND FAR MONTH NAMES
166900*    IN TURN - FUT_I IS ALSO THE FALLBACK IF NOTHING MATCHES,
167000*    SINCE A NEAR-MONTH MISREAD IS FAR MORE LIKELY THAN A
167100*    GENUINELY UNRECOGNISED MONTH TOKEN REACHING THIS FAR.
167200     IF WS-MONTH-TOKEN = WS-MONTH-NAME(WS-NEAR-MONTH-NUM)
167300         MOVE "FUT_I" TO WS-FUT-BUCKET-RESULT
167400     ELSE
167500         IF WS-MONTH-TOKEN = WS-MONTH-NAME(WS-MID-MONTH-NUM)
167600             MOVE "FUT_II" TO WS-FUT-BUCKET-RESULT
167700         ELSE
167800             IF WS-MONTH-TOKEN = WS-MONTH-NAME(WS-FAR-MONTH-NUM)
167900                 MOVE "FUT_III" TO WS-FUT-BUCKET-RESULT
168000             ELSE
168100                 MOVE "FUT_I" TO WS-FUT-BUCKET-RESULT
168200             END-IF
168300         END-IF
168400     END-IF.
168500 720-EXIT.
168600     EXIT.
168700*
168800 END PROGRAM NFOPIVOT.
