000100*****************************************************************
000200* NFOWORK  -  PIVOTSYM WORK TABLES (ONE SYMBOL AT A TIME)
000300*
000400* COPY MEMBER.  REBUILT FROM SCRATCH FOR EACH OF THE 50
000500* CONFIGURED SYMBOLS BY 300-PIVOTSYM-SECTION - NOT CARRIED
000600* ACROSS SYMBOLS.  BOUNDS BELOW SIZE ONE SYMBOL'S SLICE OF ONE
000700* NSE F&O TRADING DAY, NOT THE WHOLE MASTER FILE.
000800*
000900* BOUNDS (REVIEWED ANNUALLY AGAINST EXCHANGE VOLUME GROWTH -
001000* SEE TICKET 44622):
001100*   MAX-MATCH-RECS   24000  FILTERED MASTER ROWS/SYMBOL
001200*   MAX-CONTRACTS       60  DISTINCT CONTRACT COLUMNS/SYMBOL
001300*   MAX-TIMESTAMPS     400  MINUTE BARS/TRADING DAY
001400*
001500* CHANGE LOG
001600*   2017-11-09 KSR  REQ 42710  ORIGINAL.
001700*   2018-09-19 KSR  REQ 43012  RAISED MAX-CONTRACTS FROM 40 TO
001800*                              60 - MONTHLY EXPIRY CHANGE ADDED
001900*                              MORE STRIKES PER SYMBOL.
002000*   2021-02-08 AMJ  REQ 44150  SORT-KEY REDEFINES ADDED SO
002100*                              350-SORT-CONTRACT-COLUMNS COULD
002200*                              COMPARE STRIKE/TYPE NUMERICALLY
002300*                              INSTEAD OF BYTE-BY-BYTE.
002400*   2022-11-02 AMJ  REQ 44622  MAX-MATCH-RECS RAISED 18000 TO
002500*                              24000 FOR WEEKLY-EXPIRY VOLUME.
002600*****************************************************************
002700*
002800 01  PVT-MATCH-TABLE.
002900     05  PVT-MATCH-COUNT             PIC 9(05) COMP.
003000     05  PVT-MATCH-ENTRY OCCURS 24000 TIMES
003100                          INDEXED BY PVT-MATCH-IX.
003200         10  PVM-TICKER              PIC X(32).
003300         10  PVM-DATE                PIC X(10).
003400         10  PVM-TIME                PIC X(08).
003500         10  PVM-OPEN                PIC S9(7)V99.
003600         10  PVM-HIGH                PIC S9(7)V99.
003700         10  PVM-LOW                 PIC S9(7)V99.
003800         10  PVM-CLOSE               PIC S9(7)V99.
003900         10  PVM-VOLUME              PIC S9(12).
004000         10  PVM-OPEN-INT            PIC S9(12).
004100         10  FILLER                  PIC X(04).
004200*
004300 01  PVT-CONTRACT-TABLE.
004400     05  PVT-CONTRACT-COUNT          PIC 9(03) COMP.
004500     05  PVT-CONTRACT-ENTRY OCCURS 60 TIMES
004600                            INDEXED BY PVT-CONTRACT-IX
004700                                       PVT-SORT-OUT-IX
004800                                       PVT-SORT-IN-IX.
004900         10  PVC-TICKER              PIC X(32).
005000         10  PVC-SYMBOL              PIC X(12).
005100         10  PVC-EXPIRY              PIC X(07).
005200         10  PVC-STRIKE              PIC 9(07).
005300         10  PVC-OPT-TYPE            PIC X(03).
005400         10  PVC-INSTRUMENT          PIC X(06).
005500         10  PVC-COLUMN-PREFIX       PIC X(12).
005600         10  PVC-SORT-KEY.
005700             15  PVC-SORT-IS-FUTURE  PIC X(01).
005800             15  PVC-SORT-STRIKE     PIC 9(07).
005900             15  PVC-SORT-TYPE-RANK  PIC 9(01).
006000             15  PVC-SORT-PREFIX     PIC X(12).
006100         10  FILLER                  PIC X(06).
006200*
006300*    SWAP-BUFFER FOR 350-SORT-CONTRACT-COLUMNS - SIZED TO THE
006400*    FULL PVT-CONTRACT-ENTRY (106 BYTES) SO ONE ENTRY CAN BE
006500*    HELD WHILE THE BUBBLE SORT SWAPS TWO TABLE SLOTS.
006600*
006700 01  PVT-CONTRACT-SWAP-AREA.
006800     05  PVS-HOLD-ENTRY              PIC X(106).
006900*
007000 01  PVT-TIMESTAMP-TABLE.
007100     05  PVT-TIMESTAMP-COUNT         PIC 9(03) COMP.
007200     05  PVT-TIMESTAMP-ENTRY OCCURS 400 TIMES
007300                             INDEXED BY PVT-TS-IX
007400                                        PVT-TS-SCAN-IX.
007500         10  PVT-SORT-KEY             PIC X(14).
007600         10  PVT-OUT-TIME             PIC X(08).
007700         10  FILLER                   PIC X(02).
007800*
007900*    SWAP BUFFER FOR 335-SORT-TIMESTAMPS - SIZED TO ONE FULL
008000*    PVT-TIMESTAMP-ENTRY (24 BYTES).
008100*
008200 01  PVT-TIMESTAMP-SWAP-AREA.
008300     05  PVT-TS-HOLD-ENTRY           PIC X(24).
008400*
008500*    WIDE-TABLE CELLS - ONE ROW PER DISTINCT TIMESTAMP, ONE
008600*    GROUP OF 6 METRICS PER CONTRACT COLUMN.  BLANK/MISSING
008700*    CELLS ARE CARRIED VIA PVT-CELL-POPULATED RATHER THAN A
008800*    SENTINEL VALUE SO A GENUINE ZERO PRICE IS NOT LOST.
008900*
009000 01  PVT-WIDE-TABLE.
009100     05  PVT-WIDE-ROW OCCURS 400 TIMES
009200                      INDEXED BY PVT-ROW-IX.
009300         10  PVT-ROW-SORT-KEY         PIC X(14).
009400         10  PVT-ROW-TIME             PIC X(08).
009500         10  PVT-WIDE-CELL OCCURS 60 TIMES
009600                           INDEXED BY PVT-COL-IX.
009700             15  PVT-CELL-POPULATED    PIC X(01) VALUE "N".
009800                 88  PVT-CELL-IS-POPULATED       VALUE "Y".
009900             15  PVT-CELL-CLOSE        PIC S9(12)V99.
010000             15  PVT-CELL-HIGH         PIC S9(12)V99.
010100             15  PVT-CELL-LOW          PIC S9(12)V99.
010200             15  PVT-CELL-OPEN         PIC S9(12)V99.
010300             15  PVT-CELL-OPEN-INT     PIC S9(12)V99.
010400             15  PVT-CELL-VOLUME       PIC S9(12)V99.
010500*
010600 01  PVT-RUN-COUNTERS.
010700     05  PVT-ROWS-FOUND              PIC 9(05) COMP VALUE ZERO.
010800     05  PVT-OPTION-COUNT            PIC 9(03) COMP VALUE ZERO.
010900     05  PVT-FUTURE-COUNT            PIC 9(03) COMP VALUE ZERO.
011000     05  PVT-TOTAL-CELLS             PIC 9(07) COMP VALUE ZERO.
011100     05  PVT-POPULATED-CELLS         PIC 9(07) COMP VALUE ZERO.
011200     05  PVT-DENSITY-PCT             PIC 9(03)V9(01).
011300     05  FILLER                      PIC X(06).
011400*
011500*    DELIMITED-LINE BUILD AREAS FOR THE WIDE OUTPUT FILE.
011600*
011700 01  PVT-OUT-HEADER-LINE             PIC X(4000).
011800 01  PVT-OUT-DATA-LINE               PIC X(4000).
011900 01  PVT-OUT-FIELD                   PIC X(24).
012000 01  WS-FILE-DATE-DASH               PIC X(10).
012100 01  WS-WIDE-FILE-NAME               PIC X(40).
