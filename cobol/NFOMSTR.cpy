000100*****************************************************************
000200* NFOMSTR  -  NFO DERIVATIVES MINUTE-BAR MASTER RECORD AND
000300*             RUN-SUMMARY COUNTER LAYOUTS
000400*
000500* COPY MEMBER.  COPIED INTO NFOPIVOT BY THE MASTER-FILE READ
000600* LOGIC (SEE PARAGRAPHS 312-UNSTRING-AND-TEST AND 313-UNSTRING-
000700* FULL-RECORD) AND FOR THE RUN-SUMMARY FIELDS.
000800*
000900* ONE RECORD PER (CONTRACT TICKER, TRADING MINUTE).  SOURCE
001000* FILE IS DELIMITED TEXT (COMMA), LINE SEQUENTIAL, WITH A
001100* HEADER ROW.  THE RAW LINE IS READ INTO MBR-RAW-LINE AND
001200* UNSTRUNG FIELD-BY-FIELD INTO MBR-MASTER-FIELDS BELOW.
001300*
001400* CHANGE LOG
001500*   2009-03-11 RPK  REQ 40188  ORIGINAL LAYOUT - EOD BHAVCOPY
001600*                              FEED, CLOSE/VOLUME ONLY.
001700*   2010-09-02 RPK  REQ 40410  ADDED OPEN/HIGH/LOW, WIDENED
001800*                              TICKER TO X(32) FOR WEEKLY
001900*                              OPTION SYMBOLS.
002000*   2012-01-17 DSN  REQ 41055  ADDED OPEN-INTEREST COLUMN PER
002100*                              NSE F&O CIRCULAR.
002200*   2014-06-30 DSN  REQ 41930  MOVED TO MINUTE-BAR FEED (WAS
002300*                              END-OF-DAY) - RETAINED FIELD
002400*                              ORDER, ADDED MBR-TIME.
002500*   2017-11-09 KSR  REQ 42710  TICKER-SCAN REDEFINES ADDED FOR
002600*                              NFOPIVOT TICKPARSE WORK.
002700*   2019-04-02 KSR  REQ 43301  RUN-SUMMARY-COUNTERS MOVED INTO
002800*                              THIS MEMBER OUT OF NFOPIVOT
002900*                              WORKING-STORAGE (SHARED WITH
003000*                              OPERATOR-FACING SUMMARY REPORT).
003100*   2021-08-25 AMJ  REQ 44117  FAILED-LIST WIDTH CONFIRMED AT
003200*                              12 - LONGEST CONFIGURED SYMBOL
003300*                              IS BHARTIARTL (10).
003400*****************************************************************
003500*
003600 01  MBR-RAW-LINE                    PIC X(256).
003700*
003800 01  MBR-MASTER-FIELDS.
003900     05  MBR-TICKER                  PIC X(32).
004000     05  MBR-DATE                    PIC X(10).
004100     05  MBR-TIME                    PIC X(08).
004200     05  MBR-OPEN                    PIC S9(7)V99.
004300     05  MBR-HIGH                    PIC S9(7)V99.
004400     05  MBR-LOW                     PIC S9(7)V99.
004500     05  MBR-CLOSE                   PIC S9(7)V99.
004600     05  MBR-VOLUME                  PIC S9(12).
004700     05  MBR-OPEN-INT                PIC S9(12).
004800     05  FILLER                      PIC X(06).
004900*
005000*    TICKER-SCAN VIEW - ONE CHARACTER PER TABLE ENTRY, USED BY
005100*    TICKPARSE TO WALK THE TICKER LOOKING FOR THE FINAL HYPHEN
005200*    AND FOR THE SHORTEST-PREFIX SYMBOL/EXPIRY BOUNDARY.
005300*
005400 01  MBR-TICKER-SCAN REDEFINES MBR-TICKER.
005500     05  MBR-TICKER-CHAR             PIC X(01) OCCURS 32 TIMES.
005600*
005700*    DATE-SPLIT VIEW OF MBR-DATE (DD/MM/YYYY AS DELIVERED BY
005800*    THE EXCHANGE FEED).
005900*
006000 01  MBR-DATE-SPLIT REDEFINES MBR-DATE.
006100     05  MBR-DATE-DD                 PIC X(02).
006200     05  FILLER                      PIC X(01).
006300     05  MBR-DATE-MM                 PIC X(02).
006400     05  FILLER                      PIC X(01).
006500     05  MBR-DATE-YYYY               PIC X(04).
006600*
006700*    TIME-SPLIT VIEW OF MBR-TIME (HH:MM:SS BAR STAMP).
006800*
006900 01  MBR-TIME-SPLIT REDEFINES MBR-TIME.
007000     05  MBR-TIME-HH                 PIC X(02).
007100     05  FILLER                      PIC X(01).
007200     05  MBR-TIME-MM                 PIC X(02).
007300     05  FILLER                      PIC X(01).
007400     05  MBR-TIME-SS                 PIC X(02).
007500*
007600*****************************************************************
007700* RUN-SUMMARY-COUNTERS - END-OF-RUN TOTALS FOR THE OPERATOR
007800* LOG.  POPULATED BY MAINBAT, PRINTED BY 040-PRINT-RUN-SUMMARY.
007900*****************************************************************
008000*
008100 01  RUN-SUMMARY-COUNTERS.
008200     05  RSC-SUCCESS-COUNT           PIC 9(03) VALUE ZERO.
008300     05  RSC-FAILED-COUNT            PIC 9(03) VALUE ZERO.
008400     05  RSC-FAILED-LIST OCCURS 50 TIMES
008500                         INDEXED BY RSC-FAIL-IX.
008600         10  RSC-FAILED-SYMBOL       PIC X(12).
008700     05  FILLER                      PIC X(08).
