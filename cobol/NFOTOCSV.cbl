000100*****************************************************************
000200* NFOTOCSV - CONVERT A PIVOTED WIDE FILE FROM PIPE-DELIMITED
000300* TO COMMA-DELIMITED FOR DESK SPREADSHEET PICKUP.
000400*
000500* PROGRAM-ID.    NFOTOCSV.
000600* AUTHOR.        G D NAIR.
000700* INSTALLATION.  MARKETWATCH DATA SERVICES - F&O ANALYTICS GRP.
000800* DATE-WRITTEN.  11/04/87.
000900* DATE-COMPILED.
001000* SECURITY.      UNCLASSIFIED - INTERNAL ANALYTICS USE ONLY.
001100*
001200* PURPOSE.  NFOPIVOT WRITES ITS WIDE OUTPUT FILES WITH A "|"
001300* FIELD DELIMITER BECAUSE CONTRACT COLUMN PREFIXES CAN LEGALLY
001400* CONTAIN A COMMA-LIKE STRIKE GROUPING ON SOME DOWNSTREAM
001500* TERMINALS.  THIS STEP SWAPS EVERY "|" FOR A "," SO THE DESK'S
001600* SPREADSHEET MACRO CAN OPEN THE FILE DIRECTLY.  NO FIELD
001700* VALUES ARE REORDERED OR RECALCULATED - ONE-FOR-ONE CHARACTER
001800* SUBSTITUTION ONLY.
001900*
002000* CHANGE LOG
002100*   1987-04-11 GDN  REQ 08840  ORIGINAL PROGRAM - CARD-IMAGE TO
002200*                              PRINT-TAPE CHARACTER SUBSTITUTION
002300*                              STEP FOR THE BHAVCOPY BATCH.
002400*  *1999-02-02 GDN  REQ 16630  Y2K REMEDIATION - RUN-DATE STAMP
002500*                              WRITTEN TO THE TRAILER LINE NOW
002600*                              CARRIES A 4-DIGIT YEAR.
002700*   2017-12-04 KSR  REQ 42760  REWRITTEN FOR THE PIPE-TO-COMMA
002800*                              WIDE-FILE CONVERSION STEP.
002900*   2018-02-14 KSR  REQ 42844  NO CHANGE REQUIRED FOR THE
003000*                              FUTURES-COLUMN-ORDER FIX - NOTED
003100*                              HERE SO THE REQ NUMBER IS NOT
003200*                              MISTAKEN FOR A GAP IN THIS LOG.
003300*   2019-11-30 KSR  REQ 43588  CENTURY CHECK ADDED TO
003400*                              THE RUN-DATE STAMP WRITTEN TO
003500*                              THE TRAILER LINE.
003600*   2021-03-22 AMJ  REQ 44162  WIDENED CSV-OUT-REC TO 4000 TO
003700*                              MATCH NFOPIVOT'S WIDE-OUT-REC.
003800*   2022-11-02 AMJ  REQ 44622  NO CHANGE - NOTED FOR THE RECORD,
003900*                              THIS PROGRAM IS SIZE-INDEPENDENT
004000*                              OF THE MATCH-TABLE BOUND RAISE.
004100*****************************************************************
004200*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    NFOTOCSV.
004500 AUTHOR.        G D NAIR.
004600 INSTALLATION.  MARKETWATCH DATA SERVICES.
004700 DATE-WRITTEN.  11/04/87.
004800 DATE-COMPILED.
004900 SECURITY.      UNCLASSIFIED - INTERNAL ANALYTICS USE ONLY.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NFO-DIGIT-CLASS IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS NFO-TRACE-ON
005700            OFF STATUS IS NFO-TRACE-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT WIDE-IN-FILE ASSIGN TO WS-WIDE-IN-NAME
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-WIDE-IN-STATUS.
006400*
006500     SELECT CSV-OUT-FILE ASSIGN TO WS-CSV-OUT-NAME
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-CSV-OUT-STATUS.
006800*
006900     SELECT RUN-LOG ASSIGN TO NFOLOG
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-LOG-STATUS.
007200*
007300* NFOCSVJ
007400* //NFOCSVJ  JOB 1,NOTIFY=&SYSUID
007500* //***************************************************/
007600* //RUN     EXEC PGM=NFOTOCSV
007700* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007800* //NFOLOG    DD SYSOUT=*,OUTLIM=5000
007900* //CEEDUMP   DD DUMMY
008000* //***************************************************/
008100* ONE WIDE FILE IS CONVERTED PER EXECUTION - THE CALLING PROC
008200* STEPS THIS PGM ONCE FOR EACH NFOPIVOT OUTPUT FILE IT WANTS
008300* HANDED TO THE DESK.
008400* //***************************************************/
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  WIDE-IN-FILE RECORD CONTAINS 2 TO 4000 CHARACTERS.
008900 01  WIDE-IN-REC                     PIC X(4000).
009000*
009100 FD  CSV-OUT-FILE RECORD CONTAINS 2 TO 4000 CHARACTERS.
009200 01  CSV-OUT-REC                     PIC X(4000).
009300*
009400 FD  RUN-LOG RECORD CONTAINS 2 TO 132 CHARACTERS.
009500 01  LOG-REC                         PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900*    STANDALONE SCALAR ITEM - MUST PRECEDE THE 01-LEVEL RECORDS
010000*    BELOW PER THE 77-LEVEL PLACEMENT RULE.
010100*
010200 77  WS-TODAY-TIME                   PIC 9(08).
010300*
010400 01  WS-FILE-NAMES.
010500     05  WS-WIDE-IN-NAME             PIC X(40) VALUE SPACES.
010600     05  WS-CSV-OUT-NAME             PIC X(40) VALUE SPACES.
010700     05  FILLER                      PIC X(04).
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-WIDE-IN-STATUS           PIC X(02) VALUE SPACES.
011100         88  WS-WIDE-IN-OK                     VALUE "00".
011200         88  WS-WIDE-IN-EOF                     VALUE "10".
011300     05  WS-CSV-OUT-STATUS           PIC X(02) VALUE SPACES.
011400     05  WS-LOG-STATUS               PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(04).
011600*
011700 01  WS-LINE-WORK.
011800     05  WS-LINE-LEN                 PIC 9(04) COMP VALUE ZERO.
011900     05  WS-CHAR-IX                  PIC 9(04) COMP VALUE ZERO.
012000     05  WS-LINES-CONVERTED          PIC 9(05) COMP VALUE ZERO.
012100     05  FILLER                      PIC X(04).
012200*
012300*    CHARACTER-ARRAY VIEW OF THE INPUT RECORD SO 210-SWAP-ONE-
012400*    LINE CAN WALK IT ONE BYTE AT A TIME LOOKING FOR "|".
012500*
012600 01  WIDE-IN-REC-SCAN REDEFINES WIDE-IN-REC.
012700     05  WS-IN-CHAR OCCURS 4000 TIMES PIC X(01).
012800*
012900*    DATE-SPLIT VIEW OF THE OPERATOR-SUPPLIED RUN DATE, USED
013000*    ONLY FOR THE TRAILER LINE'S CENTURY CHECK.
013100*
013200 01  WS-RUN-DATE-WORK.
013300     05  WS-RUN-DATE-TEXT            PIC 9(08).
013400 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-WORK.
013500     05  WS-RUN-DATE-CC              PIC 9(02).
013600     05  WS-RUN-DATE-YY              PIC 9(02).
013700     05  WS-RUN-DATE-MM              PIC 9(02).
013800     05  WS-RUN-DATE-DD              PIC 9(02).
013900*
014000* WS-TODAY-TIME IS NOW DECLARED AS A 77-LEVEL ITEM AT THE TOP
014100* OF WORKING-STORAGE (REQ 45714).
014200 01  WS-TRAILER-GROUP.
014300     05  WS-TRAILER-PREFIX           PIC X(10) VALUE
014400             "NFOTOCSV: ".
014500     05  WS-TRAILER-TAG              PIC X(14) VALUE
014600             "# CONVERTED  ".
014700     05  WS-TRAILER-COUNT            PIC ZZZZ9.
014800     05  WS-TRAILER-SUFFIX           PIC X(06) VALUE
014900             " LINES".
015000     05  FILLER                      PIC X(25).
015100*
015200*    FLAT VIEW OF THE TRAILER GROUP, USED BY 290-WRITE-TRAILER
015300*    TO MOVE THE COMPLETION MESSAGE TO THE RUN LOG IN ONE
015400*    STATEMENT - THIS RECORD NEVER GOES TO CSV-OUT-FILE, ONLY
015500*    TO THE LOG, SO THE DESK'S SPREADSHEET PICKUP SEES ONLY
015600*    THE HEADER ROW AND DATA ROWS PIVOTSYM INTENDED.
015700*
015800 01  WS-TRAILER-LINE REDEFINES WS-TRAILER-GROUP
015900                     PIC X(60).
016000*
016100*****************************************************************
016200*                  PROCEDURE DIVISION                          *
016300*****************************************************************
016400*
016500 PROCEDURE DIVISION.
016600*
016700 000-MAIN-LINE SECTION.
016800 000-START.
016900     PERFORM 001-OPEN-FILES
017000     PERFORM 200-CONVERT-ALL-LINES THRU 200-EXIT
017100     PERFORM 290-WRITE-TRAILER
017200     PERFORM 900-CLOSE-FILES
017300     STOP RUN.
017400*
017500 001-OPEN-FILES.
017600     ACCEPT WS-RUN-DATE-TEXT FROM DATE
017700     ACCEPT WS-TODAY-TIME FROM TIME
017800     PERFORM 005-CHECK-CENTURY
017900     OPEN OUTPUT RUN-LOG
018000     MOVE "NFOTOCSV - WIDE-TO-CSV CONVERT - STARTING" TO LOG-REC
018100     WRITE LOG-REC
018200     MOVE "NFO_WIDE"   TO WS-WIDE-IN-NAME
018300     MOVE "NFO_CSVOUT" TO WS-CSV-OUT-NAME
018400     OPEN INPUT WIDE-IN-FILE
018500     IF WS-WIDE-IN-STATUS NOT = "00"
018600         MOVE "NFOTOCSV: CANNOT OPEN WIDE INPUT FILE" TO LOG-REC
018700         WRITE LOG-REC
018800         STOP RUN
018900     END-IF
019000     OPEN OUTPUT CSV-OUT-FILE.
019100*
019200*    005-CHECK-CENTURY - THE 2-DIGIT-YEAR ACCEPT FORM WAS STILL
019300*    IN USE ON SOME TEST LPARS THROUGH 1999; THIS GUARD KEEPS
019400*    THE TRAILER LINE READABLE IF THIS PROGRAM IS EVER BACK-
019500*    PORTED TO RUN THERE.  ON THIS SYSTEM WS-RUN-DATE-CC IS
019600*    ALWAYS POPULATED BY THE 8-DIGIT ACCEPT FORM ABOVE.
019700*
019800 005-CHECK-CENTURY.
019900     IF WS-RUN-DATE-CC < 19
020000         ADD 100 TO WS-RUN-DATE-CC
020100     END-IF.
020200*
020300 200-CONVERT-ALL-LINES.
020400     READ WIDE-IN-FILE
020500         AT END MOVE "10" TO WS-WIDE-IN-STATUS
020600     END-READ
020700     PERFORM 210-SWAP-ONE-LINE
020800         UNTIL WS-WIDE-IN-EOF.
020900 200-EXIT.
021000     EXIT.
021100*
021200 210-SWAP-ONE-LINE.
021300     MOVE ZERO TO WS-LINE-LEN
021400     PERFORM 211-FIND-LINE-LEN
021500         VARYING WS-CHAR-IX FROM 4000 BY -1
021600         UNTIL WS-CHAR-IX = 0
021700            OR WIDE-IN-REC(WS-CHAR-IX:1) NOT = SPACE
021800     IF WS-LINE-LEN > 0
021900         PERFORM 212-SWAP-ONE-CHAR
022000             VARYING WS-CHAR-IX FROM 1 BY 1
022100             UNTIL WS-CHAR-IX > WS-LINE-LEN
022200     END-IF
022300     WRITE CSV-OUT-REC FROM WIDE-IN-REC
022400     ADD 1 TO WS-LINES-CONVERTED
022500     READ WIDE-IN-FILE
022600         AT END MOVE "10" TO WS-WIDE-IN-STATUS
022700     END-READ.
022800*
022900 211-FIND-LINE-LEN.
023000     MOVE WS-CHAR-IX TO WS-LINE-LEN.
023100*
023200 212-SWAP-ONE-CHAR.
023300     IF WS-IN-CHAR(WS-CHAR-IX) = "|"
023400         MOVE "," TO WS-IN-CHAR(WS-CHAR-IX)
023500     END-IF.
023600*
023700 290-WRITE-TRAILER.
023800     MOVE SPACES TO WS-TRAILER-GROUP
023900     MOVE "NFOTOCSV: " TO WS-TRAILER-PREFIX
024000     MOVE "# CONVERTED  " TO WS-TRAILER-TAG
024100     MOVE WS-LINES-CONVERTED TO WS-TRAILER-COUNT
024200     MOVE " LINES" TO WS-TRAILER-SUFFIX
024300     MOVE SPACES TO LOG-REC
024400     MOVE WS-TRAILER-LINE TO LOG-REC
024500     WRITE LOG-REC.
024600*
024700 900-CLOSE-FILES.
024800     CLOSE WIDE-IN-FILE
024900     CLOSE CSV-OUT-FILE
025000     MOVE "NFOTOCSV - WIDE-TO-CSV CONVERT - COMPLETE" TO LOG-REC
025100     WRITE LOG-REC
025200     CLOSE RUN-LOG.
025300*
025400 END PROGRAM NFOTOCSV.
